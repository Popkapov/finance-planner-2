000100*****************************************************
000200*                                                    *
000300*          CATEGORY MASTER MAINTENANCE RUN           *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP010.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         08/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  ADDS NEW CATEGORIES TO THE CATEGORY MASTER
002600*           FROM A REQUEST FILE AND PRINTS THE MASTER
002700*           AFTERWARDS IN NAME ORDER.  THE WHOLE MASTER
002800*           IS HELD IN A WORKING-STORAGE TABLE FOR THE
002900*           RUN AS IT IS SMALL AND MUST STAY SORTED BY
003000*           NAME - NO SORT VERB IS USED, EACH ADD IS
003100*           INSERTED INTO ITS CORRECT SLOT AS IT ARRIVES.
003200*
003300*           A REQUEST WHOSE NAME FAILS THE CHARACTER
003400*           CHECK (FP820) OR DUPLICATES AN EXISTING NAME
003500*           IS REPORTED AND SKIPPED - THE RUN DOES NOT
003600*           STOP FOR A BAD REQUEST, FOLLOWING THE OLD
003700*           START-OF-DAY MODULE PY000'S HABIT OF LOOPING
003800*           BACK ON AN ERROR RATHER THAN ABENDING.
003900*
004000* CALLED MODULES.          FP820.
004100*
004200* ERROR MESSAGES USED.     FP003, FP007, FP011.
004300*
004400* CHANGES:
004500* 08/01/88 VBC -      CREATED FROM THE OLD START-OF-DAY
004600*                     MODULE PY000 - SCREEN/DATE-ENTRY
004700*                     LOGIC REMOVED, RETRY-ON-ERROR LOOP
004800*                     SHAPE KEPT FOR BAD REQUEST RECORDS.
004900* 19/01/88 VBC -  .01 CAT-PARENT-ID CARRIED THROUGH FOR
005000*                     THE FUTURE SUB-CATEGORY WORK, REQ
005100*                     FP-0004.
005200* 02/03/88 VBC -  .02 INSERT-IN-PLACE LOGIC REWRITTEN -
005300*                     ORIGINAL VERSION LOST THE LAST
005400*                     TABLE ENTRY ON A SHIFT.
005500* 25/09/94 VBC -      LISTING NOW SHOWS "NONE" FOR A
005600*                     ZERO PARENT ID RATHER THAN 00000.
005700* 14/09/98 VBC -      Y2K REVIEW - RUN-DATE HEADING FIELD
005800*                     ALREADY CCYY.  NO CHANGE REQUIRED.
005900*
006000 ENVIRONMENT              DIVISION.
006100*=================================
006200*
006300 CONFIGURATION            SECTION.
006400 SPECIAL-NAMES.
006500     SWITCH-0 IS UPSI-0  ON  STATUS IS SW-STRICT-MODE
006600                         OFF STATUS IS SW-LENIENT-MODE.
006700*
006800* UPSI-0 ON  = STRICT RUN, ABORT THE WHOLE RUN ON THE FIRST
006900*              BAD OR DUPLICATE CATEGORY REQUEST.
007000* UPSI-0 OFF = NORMAL RUN, SKIP THE BAD REQUEST AND CARRY
007100*              ON (THE DEFAULT).
007200*
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500     SELECT   FP-CATFILE    ASSIGN   TO "CATMAST"
007600              ORGANIZATION  SEQUENTIAL
007700              FILE STATUS   WS-CATFILE-STATUS.
007800     SELECT   FP-CATNEW     ASSIGN   TO "CATNEW"
007900              ORGANIZATION  SEQUENTIAL
008000              FILE STATUS   WS-CATNEW-STATUS.
008100*  NOTE - CATNEW IS THE FRESHLY SORTED MASTER FOR THE NEXT
008200*  RUN, CATMAST BEING THIS RUN'S OLD MASTER (INPUT ONLY).
008300     SELECT   FP-CATTRN     ASSIGN   TO "CATTRN"
008400              ORGANIZATION  SEQUENTIAL
008500              FILE STATUS   WS-CATTRN-STATUS.
008600     SELECT   FP-CATLST     ASSIGN   TO "CATLST"
008700              ORGANIZATION  SEQUENTIAL
008800              FILE STATUS   WS-CATLST-STATUS.
008900*
009000 DATA                     DIVISION.
009100*=================================
009200*
009300 FILE                     SECTION.
009400*------------------------
009500*
009600 FD  FP-CATFILE.
009700 COPY "WSFPCAT.COB".
009800*
009900 FD  FP-CATNEW.
010000 01  FP-CATNEW-RECORD.
010100     03  CATNEW-DATA            PIC X(30).
010200     03  FILLER                 PIC X(5).
010300*
010400 FD  FP-CATTRN.
010500 COPY "WSFPCTR.COB".
010600*
010700 FD  FP-CATLST
010800     REPORTS ARE CATEGORY-LISTING-REPORT.
010900*
011000 WORKING-STORAGE SECTION.
011100*------------------------
011200*
011300 77  PROG-NAME                 PIC X(15) VALUE "FP010 (1.0.02)".
011400*
011500 77  WS-CATFILE-STATUS         PIC XX      VALUE ZERO.
011600 77  WS-CATNEW-STATUS          PIC XX      VALUE ZERO.
011700 77  WS-CATTRN-STATUS          PIC XX      VALUE ZERO.
011800 77  WS-CATLST-STATUS          PIC XX      VALUE ZERO.
011900*
012000 77  WS-SUB                    PIC 9(5)    COMP.
012100 77  WS-INS-SUB                PIC 9(5)    COMP.
012200 77  WS-CAT-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012300 77  WS-NEXT-ID                PIC 9(5)    COMP  VALUE ZERO.
012400 77  WS-ADD-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012500 77  WS-DUP-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012600 77  WS-BAD-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012700*
012800 01  WS-FOUND-SW                PIC X      VALUE "N".
012900     88  WS-NAME-FOUND              VALUE "Y".
013000     88  WS-NAME-NOT-FOUND          VALUE "N".
013100*
013200 01  WS-CAT-TABLE.
013300     03  WS-CAT-ENTRY           OCCURS 1000 TIMES
013400                                 ASCENDING KEY IS WS-CAT-T-NAME
013500                                 INDEXED BY CX, IX, JX.
013600         05  WS-CAT-T-ID        PIC 9(5).
013700         05  WS-CAT-T-NAME      PIC X(20).
013800         05  WS-CAT-T-PARENT    PIC 9(5).
013900*
014000 01  WS-RUN-DATE-GROUP.
014100     03  WS-RUN-CCYY            PIC 9(4).
014200     03  FILLER                 PIC X       VALUE "-".
014300     03  WS-RUN-MM              PIC 99.
014400     03  FILLER                 PIC X       VALUE "-".
014500     03  WS-RUN-DD              PIC 99.
014600 01  WS-RUN-DATE-X   REDEFINES  WS-RUN-DATE-GROUP
014700                                PIC X(10).
014800*
014900 01  WS-RUN-DATE-PARTS.
015000     03  WS-RUN-P-CCYY          PIC 9(4).
015100     03  WS-RUN-P-MM            PIC 99.
015200     03  WS-RUN-P-DD            PIC 99.
015300 01  WS-RUN-DATE-8   REDEFINES  WS-RUN-DATE-PARTS
015400                                PIC 9(8).
015500*
015600 01  WS-PARENT-PRINT-AREA.
015700     03  WS-PARENT-PRINT        PIC ZZZZ9.
015800 01  WS-PARENT-PRINT-X REDEFINES WS-PARENT-PRINT-AREA
015900                                PIC X(5).
016000*
016100 01  WS-NEXT-ID-EDIT-AREA.
016200     03  WS-NEXT-ID-EDIT        PIC ZZZZ9.
016300 01  WS-NEXT-ID-EDIT-X REDEFINES WS-NEXT-ID-EDIT-AREA
016400                                PIC X(5).
016500*
016600 COPY "WSFPMSG.COB".
016700*
016800 REPORT SECTION.
016900*---------------
017000*
017100 RD  CATEGORY-LISTING-REPORT
017200     CONTROL      FINAL
017300     PAGE LIMIT   58
017400     HEADING      1
017500     FIRST DETAIL 4
017600     LAST DETAIL  54.
017700*
017800 01  RL-HEADING     TYPE PAGE HEADING.
017900     03  LINE 1.
018000         05  COL   1       PIC X(15)   SOURCE PROG-NAME.
018100         05  COL  40       PIC X(28)   VALUE
018200                 "FINANCE PLANNER - CATEGORIES".
018300         05  COL 100       PIC X(11)   VALUE "RUN DATE - ".
018400         05  COL 111       PIC X(10)   SOURCE WS-RUN-DATE-X.
018500     03  LINE 3.
018600         05  COL   1                   VALUE "CAT-ID".
018700         05  COL  10                   VALUE "CATEGORY NAME".
018800         05  COL  35                   VALUE "PARENT".
018900*
019000 01  RL-DETAIL      TYPE DETAIL.
019100     03  LINE PLUS 1.
019200         05  COL   1       PIC ZZZZ9      SOURCE WS-CAT-T-ID (CX).
019300         05  COL  10       PIC X(20)  SOURCE WS-CAT-T-NAME (CX).
019400         05  COL  35       PIC X(5)   SOURCE WS-PARENT-PRINT-X.
019500*
019600 01  RL-FOOTING     TYPE CONTROL FOOTING FINAL LINE PLUS 2.
019700     03  COL   1       PIC X(24)      VALUE
019800                 "TOTAL CATEGORIES LISTED".
019900     03  COL  27       PIC ZZZZ9      SOURCE WS-CAT-COUNT.
020000*
020100 PROCEDURE DIVISION.
020200*===================
020300*
020400 AA000-MAIN.
020500     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
020600     PERFORM  AA015-LOAD-MASTER    THRU AA015-EXIT.
020700     PERFORM  AA020-ADD-CATEGORY   THRU AA020-EXIT
020800              UNTIL WS-CATTRN-STATUS = "10".
020900     PERFORM  AA030-WRITE-MASTER   THRU AA030-EXIT.
021000     PERFORM  AA040-LIST-CATEGORIES THRU AA040-EXIT.
021100     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
021200     STOP     RUN.
021300*
021400 AA010-OPEN-FILES.
021500     ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.
021600     MOVE     WS-RUN-P-CCYY        TO WS-RUN-CCYY.
021700     MOVE     WS-RUN-P-MM          TO WS-RUN-MM.
021800     MOVE     WS-RUN-P-DD          TO WS-RUN-DD.
021900*
022000     OPEN     INPUT  FP-CATFILE.
022100     IF       WS-CATFILE-STATUS NOT = "00"
022200     AND      WS-CATFILE-STATUS NOT = "35"
022300              DISPLAY FP007 " STATUS " WS-CATFILE-STATUS
022400              STOP RUN.
022500     OPEN     INPUT  FP-CATTRN.
022600     OPEN     OUTPUT FP-CATNEW.
022700     OPEN     OUTPUT FP-CATLST.
022800     INITIATE CATEGORY-LISTING-REPORT.
022900     READ     FP-CATTRN
023000              AT END MOVE "10" TO WS-CATTRN-STATUS.
023100*
023200 AA010-EXIT.
023300     EXIT.
023400*
023500 AA015-LOAD-MASTER.
023600     MOVE     ZERO TO WS-CAT-COUNT.
023700     MOVE     ZERO TO WS-NEXT-ID.
023800     IF       WS-CATFILE-STATUS = "35"
023900              GO TO AA015-EXIT.
024000*
024100 AA015-READ-LOOP.
024200     READ     FP-CATFILE
024300              AT END GO TO AA015-EXIT.
024400     ADD      1 TO WS-CAT-COUNT.
024500     SET      CX TO WS-CAT-COUNT.
024600     MOVE     CAT-ID          TO WS-CAT-T-ID (CX).
024700     MOVE     CAT-NAME        TO WS-CAT-T-NAME (CX).
024800     MOVE     CAT-PARENT-ID   TO WS-CAT-T-PARENT (CX).
024900     IF       CAT-ID > WS-NEXT-ID
025000              MOVE CAT-ID TO WS-NEXT-ID.
025100     GO       TO AA015-READ-LOOP.
025200*
025300 AA015-EXIT.
025400     ADD      1 TO WS-NEXT-ID.
025500     EXIT.
025600*
025700 AA020-ADD-CATEGORY.
025800     MOVE     "N"        TO WS-FOUND-SW.
025900     IF       WS-CAT-COUNT NOT = ZERO
026000              PERFORM BB010-FIND-NAME THRU BB010-EXIT.
026100     IF       WS-NAME-FOUND
026200              DISPLAY FP011 " " TR-CAT-NAME
026300              ADD 1 TO WS-DUP-COUNT
026400              IF SW-STRICT-MODE
026500                 PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
026600                 STOP RUN
026700              END-IF
026800              GO TO AA020-NEXT.
026900*
027000     MOVE     TR-CAT-NAME    TO FP820-TEXT-IN.
027100     MOVE     20             TO FP820-TEXT-LEN.
027200     MOVE     "C"            TO FP820-CLASS-CODE.
027300     CALL     "FP820" USING FP820-WS.
027400     IF       FP820-INVALID
027500              DISPLAY FP003 " " TR-CAT-NAME
027600              ADD 1 TO WS-BAD-COUNT
027700              IF SW-STRICT-MODE
027800                 PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
027900                 STOP RUN
028000              END-IF
028100              GO TO AA020-NEXT.
028200*
028300     PERFORM  BB020-INSERT-ENTRY THRU BB020-EXIT.
028400     ADD      1 TO WS-ADD-COUNT.
028500*
028600 AA020-NEXT.
028700     READ     FP-CATTRN
028800              AT END MOVE "10" TO WS-CATTRN-STATUS.
028900*
029000 AA020-EXIT.
029100     EXIT.
029200*
029300 AA030-WRITE-MASTER.
029400     MOVE     ZERO TO WS-SUB.
029500*
029600 AA030-WRITE-LOOP.
029700     ADD      1 TO WS-SUB.
029800     IF       WS-SUB > WS-CAT-COUNT
029900              GO TO AA030-EXIT.
030000     MOVE     SPACES               TO FP-CATEGORY-RECORD.
030100     MOVE     WS-CAT-T-ID (WS-SUB)     TO CAT-ID.
030200     MOVE     WS-CAT-T-NAME (WS-SUB)   TO CAT-NAME.
030300     MOVE     WS-CAT-T-PARENT (WS-SUB) TO CAT-PARENT-ID.
030400     WRITE    FP-CATNEW-RECORD FROM FP-CATEGORY-RECORD.
030500     GO       TO AA030-WRITE-LOOP.
030600*
030700 AA030-EXIT.
030800     EXIT.
030900*
031000 AA040-LIST-CATEGORIES.
031100     PERFORM  BB030-LIST-ONE THRU BB030-EXIT
031200              VARYING WS-SUB FROM 1 BY 1
031300              UNTIL  WS-SUB > WS-CAT-COUNT.
031400     TERMINATE CATEGORY-LISTING-REPORT.
031500*
031600 AA040-EXIT.
031700     EXIT.
031800*
031900 AA090-CLOSE-FILES.
032000     CLOSE    FP-CATFILE FP-CATNEW FP-CATTRN FP-CATLST.
032100     DISPLAY  "FP010 CATEGORIES ADDED    - " WS-ADD-COUNT.
032200     DISPLAY  "FP010 DUPLICATES REJECTED - " WS-DUP-COUNT.
032300     DISPLAY  "FP010 BAD NAMES REJECTED  - " WS-BAD-COUNT.
032400     MOVE     WS-NEXT-ID TO WS-NEXT-ID-EDIT.
032500     DISPLAY  "FP010 NEXT FREE CAT-ID IS - " WS-NEXT-ID-EDIT-X.
032600*
032700 AA090-EXIT.
032800     EXIT.
032900*
033000 BB030-LIST-ONE.
033100     SET      CX TO WS-SUB.
033200     IF       WS-CAT-T-PARENT (CX) = ZERO
033300              MOVE "NONE " TO WS-PARENT-PRINT-X
033400     ELSE
033500              MOVE WS-CAT-T-PARENT (CX) TO WS-PARENT-PRINT.
033600     GENERATE RL-DETAIL.
033700*
033800 BB030-EXIT.
033900     EXIT.
034000*
034100 BB010-FIND-NAME.
034200     MOVE     "N"        TO WS-FOUND-SW.
034300     SET      CX TO 1.
034400     SEARCH   ALL WS-CAT-ENTRY
034500              AT END
034600                       GO TO BB010-EXIT
034700              WHEN     WS-CAT-T-NAME (CX) = TR-CAT-NAME
034800                       MOVE "Y" TO WS-FOUND-SW.
034900*
035000 BB010-EXIT.
035100     EXIT.
035200*
035300 BB020-INSERT-ENTRY.
035400     ADD      1 TO WS-CAT-COUNT.
035500     MOVE     WS-CAT-COUNT TO WS-INS-SUB.
035600*
035700 BB020-FIND-SLOT.
035800     IF       WS-INS-SUB = 1
035900              GO TO BB020-PLACE.
036000     SET      IX TO WS-INS-SUB.
036100     SET      JX TO IX.
036200     SET      JX DOWN BY 1.
036300     IF       WS-CAT-T-NAME (JX) < TR-CAT-NAME
036400              GO TO BB020-PLACE.
036500*
036600     MOVE     WS-CAT-T-ID     (JX) TO WS-CAT-T-ID     (IX).
036700     MOVE     WS-CAT-T-NAME   (JX) TO WS-CAT-T-NAME   (IX).
036800     MOVE     WS-CAT-T-PARENT (JX) TO WS-CAT-T-PARENT (IX).
036900     SET      WS-INS-SUB TO JX.
037000     IF       WS-INS-SUB = 1
037100              GO TO BB020-PLACE.
037200     GO       TO BB020-FIND-SLOT.
037300*
037400 BB020-PLACE.
037500     SET      IX TO WS-INS-SUB.
037600     MOVE     WS-NEXT-ID     TO WS-CAT-T-ID (IX).
037700     MOVE     TR-CAT-NAME    TO WS-CAT-T-NAME (IX).
037800     MOVE     TR-CAT-PARENT-ID TO WS-CAT-T-PARENT (IX).
037900     ADD      1 TO WS-NEXT-ID.
038000*
038100 BB020-EXIT.
038200     EXIT.
038300*
