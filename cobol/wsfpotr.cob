000100*****************************************************
000200*                                                    *
000300*    RECORD DEFINITION FOR LEDGER MAINTENANCE       *
000400*         TRANSACTION REQUEST (FP-OPTRN)            *
000500*****************************************************
000600* DATA CONTENT 109 BYTES (1+7+20+1+20+10+50), PHYSICAL
000700* 114 WITH GROWTH FILLER.  OT-ACTION SELECTS ADD (A) OR
000800* DELETE (D) - A DELETE REQUEST ONLY CARRIES OT-OP-ID,
000900* THE REMAINING FIELDS ARE THEN SPACE/ZERO FILLED.
001000*
001100* 22/01/26 VBC - CREATED, REQ FP-0002, FOR FP020.
001200*
001300 01  FP-OP-TRAN-RECORD.
001400     03  OT-ACTION                 PIC X.
001500         88  OT-ACTION-ADD             VALUE "A".
001600         88  OT-ACTION-DELETE          VALUE "D".
001700     03  OT-OP-ID                  PIC 9(7).
001800     03  OT-AMOUNT-TEXT            PIC X(20).
001900     03  OT-TYPE                   PIC X.
002000     03  OT-CATEGORY               PIC X(20).
002100     03  OT-DATE                   PIC X(10).
002200     03  OT-DESC                   PIC X(50).
002300     03  FILLER                    PIC X(5).
002400*
