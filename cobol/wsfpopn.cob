000100*****************************************************
000200*                                                    *
000300*        RECORD DEFINITION FOR LEDGER OPERATION     *
000400*                    (FP-OPFILE)                    *
000500*             USES OP-ID AS PRIMARY KEY             *
000600*****************************************************
000700* DATA CONTENT 107 BYTES (7+11+1+20+10+8+50), PHYSICAL
000800* 112 WITH GROWTH FILLER.
000900*
001000* 05/01/26 VBC - CREATED FOR THE FINANCE PLANNER
001100*                CONVERSION OF THE OLD ACAS LEDGER
001200*                SKELETON - SEE REQ FP-0001.
001300* 12/01/26 VBC - ADDED OP-DATE-9 REDEFINES SO DATE
001400*                RANGE COMPARES CAN BE DONE AS A
001500*                STRAIGHT NUMERIC PICTURE.
001600* 02/02/26 VBC - WIDENED FILLER FOR GROWTH PER AUDIT
001700*                NOTE FP-0007.
001800* 20/02/26 VBC - OP-CATEGORY WAS MISSING FROM THIS
001900*                LAYOUT - RESTORED BETWEEN OP-TYPE AND
002000*                OP-DATE PER THE FP-0001 FIELD LIST.
002100*                CAUGHT ON REVIEW BEFORE FP020 WAS CUT.
002200*
002300 01  FP-OPERATION-RECORD.
002400     03  OP-ID                 PIC 9(7).
002500     03  OP-AMOUNT             PIC 9(9)V99.
002600     03  OP-TYPE               PIC X.
002700         88  OP-TYPE-INCOME        VALUE "I".
002800         88  OP-TYPE-EXPENSE       VALUE "E".
002900     03  OP-CATEGORY           PIC X(20).
003000     03  OP-DATE.
003100         05  OP-DATE-CCYY      PIC 9(4).
003200         05  FILLER            PIC X     VALUE "-".
003300         05  OP-DATE-MM        PIC 99.
003400         05  FILLER            PIC X     VALUE "-".
003500         05  OP-DATE-DD        PIC 99.
003600     03  OP-DATE-9  REDEFINES OP-DATE
003700                               PIC X(10).
003800     03  OP-TIME.
003900         05  OP-TIME-HH        PIC 99.
004000         05  FILLER            PIC X     VALUE ":".
004100         05  OP-TIME-MM        PIC 99.
004200         05  FILLER            PIC X     VALUE ":".
004300         05  OP-TIME-SS        PIC 99.
004400     03  OP-DESC               PIC X(50).
004500     03  FILLER                PIC X(5).
004600*
