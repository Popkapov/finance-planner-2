000100*****************************************************
000200*                                                    *
000300*             LEDGER CSV IMPORT RUN                  *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP060.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         03/02/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  READS A COMMA-DELIMITED TEXT FILE (THE SAME
002600*           LAYOUT FP050 WRITES) AND MERGES EACH GOOD
002700*           LINE INTO THE OPERATIONS MASTER, INSERTED
002800*           IN DATE ORDER THE SAME WAY FP020 SLOTS AN
002900*           ADD REQUEST.  EVERY FIELD ON THE LINE IS
003000*           RUN THROUGH THE SAME EDIT MODULES FP020
003100*           USES (FP810/FP820/FP830) - A LINE FAILING
003200*           ANY OF THEM IS REPORTED AND SKIPPED, THE
003300*           RUN ALWAYS CARRYING ON TO THE NEXT LINE,
003400*           REGARDLESS OF UPSI-0 - AN IMPORT RUN IS BY
003500*           NATURE A BULK, UNATTENDED LOAD AND IS NOT
003600*           GIVEN THE STRICT-ABORT OPTION FP020 HAS.
003700*
003800* CALLED MODULES.          FP810, FP820, FP830.
003900*
004000* ERROR MESSAGES USED.     FP008, FP010, FP012.
004100*
004200* CHANGES:
004300* 03/02/88 VBC -      CREATED FOR THE CSV IMPORT
004400*                     FACILITY, REQ FP-0004.
004500* 11/02/88 VBC -  .01 INSERT NOW COMPARES OP-ID AS WELL
004600*                     AS THE DATE ON A TIE - AN IMPORTED
004700*                     LINE IS NOT NECESSARILY THE HIGHEST
004800*                     ID ON FILE, UNLIKE AN FP020 ADD,
004900*                     TICKET FP-0008.
005000* 14/09/98 VBC -      Y2K REVIEW - TIMESTAMP FIELD IS AN
005100*                     UNEDITED CCYY-MM-DD TEXT COMPARE.
005200*                     NO CHANGE REQUIRED.
005300*
005400 ENVIRONMENT              DIVISION.
005500*=================================
005600*
005700 CONFIGURATION            SECTION.
005800 SPECIAL-NAMES.
005900     CLASS FP-DIGIT-CLASS     IS "0" THRU "9".
006000*
006100 INPUT-OUTPUT             SECTION.
006200 FILE-CONTROL.
006300     SELECT   FP-OPFILE     ASSIGN   TO "OPMAST"
006400              ORGANIZATION  SEQUENTIAL
006500              FILE STATUS   WS-OPFILE-STATUS.
006600     SELECT   FP-OPNEW      ASSIGN   TO "OPNEW"
006700              ORGANIZATION  SEQUENTIAL
006800              FILE STATUS   WS-OPNEW-STATUS.
006900     SELECT   FP-CSVFILE    ASSIGN   TO "OPCSV"
007000              ORGANIZATION  LINE SEQUENTIAL
007100              FILE STATUS   WS-CSVFILE-STATUS.
007200*
007300 DATA                     DIVISION.
007400*=================================
007500*
007600 FILE                     SECTION.
007700*------------------------
007800*
007900 FD  FP-OPFILE.
008000 COPY "WSFPOPN.COB".
008100*
008200 FD  FP-OPNEW.
008300 01  FP-OPNEW-RECORD.
008400     03  OPNEW-DATA             PIC X(107).
008500     03  FILLER                 PIC X(5).
008600*
008700 FD  FP-CSVFILE.
008800 01  CSV-RECORD                 PIC X(160).
008900*
009000 WORKING-STORAGE SECTION.
009100*------------------------
009200*
009300 77  PROG-NAME                 PIC X(15) VALUE "FP060 (1.0.01)".
009400*
009500 77  WS-OPFILE-STATUS          PIC XX      VALUE ZERO.
009600 77  WS-OPNEW-STATUS           PIC XX      VALUE ZERO.
009700 77  WS-CSVFILE-STATUS         PIC XX      VALUE ZERO.
009800*
009900 77  WS-SUB                    PIC 9(5)    COMP.
010000 77  WS-INS-SUB                PIC 9(5)    COMP.
010100 77  WS-OP-COUNT               PIC 9(5)    COMP  VALUE ZERO.
010200 77  WS-LINE-COUNT             PIC 9(7)    COMP  VALUE ZERO.
010300 77  WS-FIELD-COUNT            PIC 9       COMP  VALUE ZERO.
010400 77  WS-IMP-COUNT              PIC 9(7)    COMP  VALUE ZERO.
010500 77  WS-BAD-COUNT              PIC 9(7)    COMP  VALUE ZERO.
010600*
010700 77  WS-DESC-SUB               PIC 99      COMP.
010800 77  WS-DESC-OUT-LEN           PIC 99      COMP.
010900*
011000 01  WS-OVERFLOW-SW             PIC X      VALUE "N".
011100     88  WS-CSV-OVERFLOW            VALUE "Y".
011200*
011300 01  WS-LAST-SPACE-SW            PIC X      VALUE "Y".
011400     88  WS-LAST-WAS-SPACE           VALUE "Y".
011500     88  WS-LAST-WAS-TEXT            VALUE "N".
011600*
011700 01  WS-OP-TABLE.
011800     03  WS-OP-ENTRY            OCCURS 5000 TIMES
011900                                 ASCENDING KEY IS WS-OP-T-DATE-BIN
012000                                                  WS-OP-T-ID
012100                                 INDEXED BY OX, IX, JX.
012200         05  WS-OP-T-ID         PIC 9(7).
012300         05  WS-OP-T-AMOUNT     PIC 9(9)V99.
012400         05  WS-OP-T-TYPE       PIC X.
012500         05  WS-OP-T-CATEGORY   PIC X(20).
012600         05  WS-OP-T-DATE-BIN   PIC 9(8).
012700         05  WS-OP-T-DATE-X     PIC X(10).
012800         05  WS-OP-T-TIME       PIC X(8).
012900         05  WS-OP-T-DESC       PIC X(50).
013000*
013100 01  WS-RUN-DATE-PARTS.
013200     03  WS-RUN-P-CCYY          PIC 9(4).
013300     03  WS-RUN-P-MM            PIC 99.
013400     03  WS-RUN-P-DD            PIC 99.
013500 01  WS-RUN-DATE-8   REDEFINES  WS-RUN-DATE-PARTS
013600                                PIC 9(8).
013700*
013800 01  WS-CSV-FIELDS.
013900     03  WS-CSV-ID              PIC X(7).
014000     03  WS-CSV-AMOUNT          PIC X(20).
014100     03  WS-CSV-TYPE            PIC X.
014200     03  WS-CSV-CATEGORY        PIC X(20).
014300     03  WS-CSV-TIMESTAMP       PIC X(19).
014400     03  WS-CSV-DESC            PIC X(50).
014500 01  WS-CSV-ID-NUM   REDEFINES  WS-CSV-ID
014600                                PIC 9(7).
014700 01  WS-CSV-TS-PARTS REDEFINES  WS-CSV-TIMESTAMP.
014800     03  WS-CSV-TS-DATE         PIC X(10).
014900     03  FILLER                 PIC X.
015000     03  WS-CSV-TS-TIME         PIC X(8).
015100*
015200 01  WS-DESC-WORK-GROUP.
015300     03  WS-DESC-WORK-TAB       OCCURS 50 TIMES
015400                                PIC X.
015500 01  WS-DESC-WORK-X  REDEFINES  WS-DESC-WORK-GROUP
015600                                PIC X(50).
015700*
015800 01  WS-DESC-OUT-AREA           PIC X(50)   VALUE SPACES.
015900*
016000*  THE NEW ENTRY IS BUILT UP HERE, CLEAR OF THE TABLE, WHILE IT IS
016100*  BEING VALIDATED - SAME REASON AS FP020, SEE THAT PROGRAM'S NOTE
016200*  AT WS-NEW-OP-ID.
016300 01  WS-NEW-OP-ID                PIC 9(7).
016400 01  WS-NEW-OP-AMOUNT            PIC 9(9)V99.
016500 01  WS-NEW-OP-TYPE              PIC X.
016600 01  WS-NEW-OP-CATEGORY          PIC X(20).
016700 01  WS-NEW-OP-DATE-BIN          PIC 9(8).
016800 01  WS-NEW-OP-DATE-X            PIC X(10).
016900 01  WS-NEW-OP-TIME-SAVE         PIC X(8).
017000 01  WS-NEW-OP-DESC              PIC X(50).
017100*
017200 COPY "WSFP810.COB".
017300 COPY "WSFP820.COB".
017400 COPY "WSFP830.COB".
017500 COPY "WSFPMSG.COB".
017600*
017700 PROCEDURE DIVISION.
017800*===================
017900*
018000 AA000-MAIN.
018100     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
018200     PERFORM  AA015-LOAD-MASTER    THRU AA015-EXIT.
018300     PERFORM  AA020-READ-HEADER    THRU AA020-EXIT.
018400     PERFORM  AA050-IMPORT-LOOP    THRU AA050-EXIT
018500              UNTIL WS-CSVFILE-STATUS = "10".
018600     PERFORM  AA030-WRITE-MASTER   THRU AA030-EXIT.
018700     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
018800     STOP     RUN.
018900*
019000 AA010-OPEN-FILES.
019100     ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.
019200     MOVE     WS-RUN-DATE-8 TO FP810-RUN-DATE.
019300*
019400     OPEN     INPUT  FP-OPFILE.
019500     IF       WS-OPFILE-STATUS NOT = "00"
019600     AND      WS-OPFILE-STATUS NOT = "35"
019700              DISPLAY FP008 " STATUS " WS-OPFILE-STATUS
019800              STOP RUN.
019900     OPEN     INPUT  FP-CSVFILE.
020000     IF       WS-CSVFILE-STATUS NOT = "00"
020100              DISPLAY "FP060 CSV FILE ERROR - STATUS "
020200                      WS-CSVFILE-STATUS
020300              STOP RUN.
020400     OPEN     OUTPUT FP-OPNEW.
020500*
020600 AA010-EXIT.
020700     EXIT.
020800*
020900 AA015-LOAD-MASTER.
021000     MOVE     ZERO TO WS-OP-COUNT.
021100     IF       WS-OPFILE-STATUS = "35"
021200              GO TO AA015-EXIT.
021300*
021400 AA015-READ-LOOP.
021500     READ     FP-OPFILE
021600              AT END GO TO AA015-EXIT.
021700     ADD      1 TO WS-OP-COUNT.
021800     SET      OX TO WS-OP-COUNT.
021900     MOVE     OP-ID          TO WS-OP-T-ID       (OX).
022000     MOVE     OP-AMOUNT      TO WS-OP-T-AMOUNT   (OX).
022100     MOVE     OP-TYPE        TO WS-OP-T-TYPE     (OX).
022200     MOVE     OP-CATEGORY    TO WS-OP-T-CATEGORY (OX).
022300     MOVE     OP-DATE-9      TO WS-OP-T-DATE-X   (OX).
022400     COMPUTE  WS-OP-T-DATE-BIN (OX) =
022500              OP-DATE-CCYY * 10000 + OP-DATE-MM * 100
022600                                    + OP-DATE-DD.
022700     MOVE     OP-TIME        TO WS-OP-T-TIME     (OX).
022800     MOVE     OP-DESC        TO WS-OP-T-DESC     (OX).
022900     GO       TO AA015-READ-LOOP.
023000*
023100 AA015-EXIT.
023200     EXIT.
023300*
023400 AA020-READ-HEADER.
023500     IF       WS-CSVFILE-STATUS = "10"
023600              GO TO AA020-EXIT.
023700     READ     FP-CSVFILE
023800              AT END MOVE "10" TO WS-CSVFILE-STATUS.
023900     IF       WS-CSVFILE-STATUS = "10"
024000              GO TO AA020-EXIT.
024100     READ     FP-CSVFILE
024200              AT END MOVE "10" TO WS-CSVFILE-STATUS.
024300*
024400 AA020-EXIT.
024500     EXIT.
024600*
024700 AA050-IMPORT-LOOP.
024800     ADD      1 TO WS-LINE-COUNT.
024900     PERFORM  BB010-PARSE-LINE THRU BB010-EXIT.
025000     READ     FP-CSVFILE
025100              AT END MOVE "10" TO WS-CSVFILE-STATUS.
025200*
025300 AA050-EXIT.
025400     EXIT.
025500*
025600 AA030-WRITE-MASTER.
025700     MOVE     ZERO TO WS-SUB.
025800*
025900 AA030-WRITE-LOOP.
026000     ADD      1 TO WS-SUB.
026100     IF       WS-SUB > WS-OP-COUNT
026200              GO TO AA030-EXIT.
026300     MOVE     SPACES                    TO FP-OPERATION-RECORD.
026400     MOVE     WS-OP-T-ID       (WS-SUB) TO OP-ID.
026500     MOVE     WS-OP-T-AMOUNT   (WS-SUB) TO OP-AMOUNT.
026600     MOVE     WS-OP-T-TYPE     (WS-SUB) TO OP-TYPE.
026700     MOVE     WS-OP-T-CATEGORY (WS-SUB) TO OP-CATEGORY.
026800     MOVE     WS-OP-T-DATE-X   (WS-SUB) TO OP-DATE-9.
026900     MOVE     WS-OP-T-TIME     (WS-SUB) TO OP-TIME.
027000     MOVE     WS-OP-T-DESC     (WS-SUB) TO OP-DESC.
027100     WRITE    FP-OPNEW-RECORD FROM FP-OPERATION-RECORD.
027200     GO       TO AA030-WRITE-LOOP.
027300*
027400 AA030-EXIT.
027500     EXIT.
027600*
027700 AA090-CLOSE-FILES.
027800     CLOSE    FP-OPFILE FP-OPNEW FP-CSVFILE.
027900     DISPLAY  "FP060 CSV LINES READ      - " WS-LINE-COUNT.
028000     DISPLAY  "FP060 OPERATIONS IMPORTED - " WS-IMP-COUNT.
028100     DISPLAY  "FP060 LINES SKIPPED       - " WS-BAD-COUNT.
028200*
028300 AA090-EXIT.
028400     EXIT.
028500*
028600 BB010-PARSE-LINE.
028700     MOVE     SPACES TO WS-CSV-FIELDS.
028800     MOVE     ZERO   TO WS-FIELD-COUNT.
028900     MOVE     "N"    TO WS-OVERFLOW-SW.
029000     UNSTRING CSV-RECORD DELIMITED BY ","
029100              INTO WS-CSV-ID WS-CSV-AMOUNT WS-CSV-TYPE
029200                   WS-CSV-CATEGORY WS-CSV-TIMESTAMP
029300                   WS-CSV-DESC
029400              TALLYING IN WS-FIELD-COUNT
029500              ON OVERFLOW MOVE "Y" TO WS-OVERFLOW-SW.
029600*
029700     IF       WS-FIELD-COUNT NOT = 6
029800     OR       WS-CSV-OVERFLOW
029900              DISPLAY FP010 " LINE " WS-LINE-COUNT
030000                      " - WRONG FIELD COUNT"
030100              ADD 1 TO WS-BAD-COUNT
030200              GO TO BB010-EXIT.
030300*
030400     IF       WS-CSV-ID = SPACES
030500     OR       WS-CSV-ID NOT NUMERIC
030600              DISPLAY FP010 " LINE " WS-LINE-COUNT " - BAD ID"
030700              ADD 1 TO WS-BAD-COUNT
030800              GO TO BB010-EXIT.
030900*
031000     IF       WS-CSV-TYPE NOT = "I"
031100     AND      WS-CSV-TYPE NOT = "E"
031200              DISPLAY FP010 " LINE " WS-LINE-COUNT " - BAD TYPE"
031300              ADD 1 TO WS-BAD-COUNT
031400              GO TO BB010-EXIT.
031500*
031600     MOVE     WS-CSV-TS-DATE TO FP810-DATE-IN.
031700     CALL     "FP810" USING FP810-WS.
031800     IF       FP810-INVALID
031900              DISPLAY FP010 " LINE " WS-LINE-COUNT " - BAD DATE"
032000              ADD 1 TO WS-BAD-COUNT
032100              GO TO BB010-EXIT.
032200*
032300     MOVE     WS-CSV-AMOUNT TO FP830-TEXT-IN.
032400     CALL     "FP830" USING FP830-WS.
032500     IF       FP830-INVALID
032600              DISPLAY FP010 " LINE " WS-LINE-COUNT " - BAD AMT"
032700              ADD 1 TO WS-BAD-COUNT
032800              GO TO BB010-EXIT.
032900*
033000     IF       WS-CSV-CATEGORY = SPACES
033100              DISPLAY FP010 " LINE " WS-LINE-COUNT
033200                      " - BLANK CATEGORY"
033300              ADD 1 TO WS-BAD-COUNT
033400              GO TO BB010-EXIT.
033500     MOVE     WS-CSV-CATEGORY  TO FP820-TEXT-IN.
033600     MOVE     20               TO FP820-TEXT-LEN.
033700     MOVE     "C"              TO FP820-CLASS-CODE.
033800     CALL     "FP820" USING FP820-WS.
033900     IF       FP820-INVALID
034000              DISPLAY FP010 " LINE " WS-LINE-COUNT
034100                      " - BAD CATEGORY"
034200              ADD 1 TO WS-BAD-COUNT
034300              GO TO BB010-EXIT.
034400*
034500     IF       WS-CSV-DESC NOT = SPACES
034600              MOVE WS-CSV-DESC      TO FP820-TEXT-IN
034700              MOVE 50               TO FP820-TEXT-LEN
034800              MOVE "D"              TO FP820-CLASS-CODE
034900              CALL "FP820" USING FP820-WS
035000              IF FP820-INVALID
035100                 DISPLAY FP012 " LINE " WS-LINE-COUNT
035200              END-IF.
035300     PERFORM  BB030-COLLAPSE-DESC THRU BB030-EXIT.
035400*
035500     MOVE     WS-CSV-ID-NUM       TO WS-NEW-OP-ID.
035600     MOVE     FP830-AMOUNT-OUT    TO WS-NEW-OP-AMOUNT.
035700     MOVE     WS-CSV-TYPE         TO WS-NEW-OP-TYPE.
035800     MOVE     WS-CSV-CATEGORY     TO WS-NEW-OP-CATEGORY.
035900     MOVE     WS-CSV-TS-DATE      TO WS-NEW-OP-DATE-X.
036000     MOVE     FP810-DATE-BIN      TO WS-NEW-OP-DATE-BIN.
036100     MOVE     WS-CSV-TS-TIME      TO WS-NEW-OP-TIME-SAVE.
036200     MOVE     WS-DESC-OUT-AREA    TO WS-NEW-OP-DESC.
036300     PERFORM  BB020-INSERT-ENTRY THRU BB020-EXIT.
036400     ADD      1 TO WS-IMP-COUNT.
036500*
036600 BB010-EXIT.
036700     EXIT.
036800*
036900 BB020-INSERT-ENTRY.
037000     ADD      1 TO WS-OP-COUNT.
037100     MOVE     WS-OP-COUNT TO WS-INS-SUB.
037200*
037300 BB020-FIND-SLOT.
037400     IF       WS-INS-SUB = 1
037500              GO TO BB020-PLACE.
037600     SET      IX TO WS-INS-SUB.
037700     SET      JX TO IX.
037800     SET      JX DOWN BY 1.
037900     IF       WS-OP-T-DATE-BIN (JX) < WS-NEW-OP-DATE-BIN
038000              GO TO BB020-PLACE.
038100     IF       WS-OP-T-DATE-BIN (JX) = WS-NEW-OP-DATE-BIN
038200     AND      WS-OP-T-ID (JX) < WS-NEW-OP-ID
038300              GO TO BB020-PLACE.
038400*
038500     MOVE     WS-OP-T-ID       (JX) TO WS-OP-T-ID       (IX).
038600     MOVE     WS-OP-T-AMOUNT   (JX) TO WS-OP-T-AMOUNT   (IX).
038700     MOVE     WS-OP-T-TYPE     (JX) TO WS-OP-T-TYPE     (IX).
038800     MOVE     WS-OP-T-CATEGORY (JX) TO WS-OP-T-CATEGORY (IX).
038900     MOVE     WS-OP-T-DATE-BIN (JX) TO WS-OP-T-DATE-BIN (IX).
039000     MOVE     WS-OP-T-DATE-X   (JX) TO WS-OP-T-DATE-X   (IX).
039100     MOVE     WS-OP-T-TIME     (JX) TO WS-OP-T-TIME     (IX).
039200     MOVE     WS-OP-T-DESC     (JX) TO WS-OP-T-DESC     (IX).
039300     SET      WS-INS-SUB TO JX.
039400     IF       WS-INS-SUB = 1
039500              GO TO BB020-PLACE.
039600     GO       TO BB020-FIND-SLOT.
039700*
039800 BB020-PLACE.
039900     SET      IX TO WS-INS-SUB.
040000     MOVE     WS-NEW-OP-ID         TO WS-OP-T-ID       (IX).
040100     MOVE     WS-NEW-OP-AMOUNT     TO WS-OP-T-AMOUNT   (IX).
040200     MOVE     WS-NEW-OP-TYPE       TO WS-OP-T-TYPE     (IX).
040300     MOVE     WS-NEW-OP-CATEGORY   TO WS-OP-T-CATEGORY (IX).
040400     MOVE     WS-NEW-OP-DATE-BIN   TO WS-OP-T-DATE-BIN (IX).
040500     MOVE     WS-NEW-OP-DATE-X     TO WS-OP-T-DATE-X   (IX).
040600     MOVE     WS-NEW-OP-TIME-SAVE  TO WS-OP-T-TIME     (IX).
040700     MOVE     WS-NEW-OP-DESC       TO WS-OP-T-DESC     (IX).
040800*
040900 BB020-EXIT.
041000     EXIT.
041100*
041200 BB030-COLLAPSE-DESC.
041300     MOVE     WS-CSV-DESC TO WS-DESC-WORK-X.
041400     MOVE     SPACES      TO WS-DESC-OUT-AREA.
041500     MOVE     ZERO        TO WS-DESC-OUT-LEN.
041600     MOVE     "Y"         TO WS-LAST-SPACE-SW.
041700     PERFORM  BB035-SCAN-CHAR THRU BB035-EXIT
041800              VARYING WS-DESC-SUB FROM 1 BY 1
041900              UNTIL   WS-DESC-SUB > 50.
042000     IF       WS-DESC-OUT-LEN > ZERO
042100     AND      WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1) = SPACE
042200              SUBTRACT 1 FROM WS-DESC-OUT-LEN.
042300*
042400 BB030-EXIT.
042500     EXIT.
042600*
042700 BB035-SCAN-CHAR.
042800     IF       WS-DESC-WORK-TAB (WS-DESC-SUB) = "<"
042900     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = ">"
043000     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = "{"
043100     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = "}"
043200              GO TO BB035-EXIT.
043300*
043400     IF       WS-DESC-WORK-TAB (WS-DESC-SUB) = SPACE
043500              IF WS-DESC-OUT-LEN = ZERO
043600                 GO TO BB035-EXIT
043700              END-IF
043800              IF WS-LAST-WAS-SPACE
043900                 GO TO BB035-EXIT
044000              END-IF
044100              ADD 1 TO WS-DESC-OUT-LEN
044200              MOVE SPACE TO WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1)
044300              MOVE "Y"   TO WS-LAST-SPACE-SW
044400              GO TO BB035-EXIT.
044500*
044600     ADD      1 TO WS-DESC-OUT-LEN.
044700     MOVE     WS-DESC-WORK-TAB (WS-DESC-SUB)
044800                       TO WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1).
044900     MOVE     "N"      TO WS-LAST-SPACE-SW.
045000*
045100 BB035-EXIT.
045200     EXIT.
045300*
