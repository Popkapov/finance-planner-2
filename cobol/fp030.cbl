000100*****************************************************
000200*                                                    *
000300*         LEDGER FILTERED EXTRACT LISTING            *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP030.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         20/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  LISTS OPERATIONS AGAINST THE CONJUNCTIVE
002600*           FILTERS HELD ON THE CONTROL RECORD - DATE
002700*           RANGE, CATEGORY, TYPE, ANY OR ALL OF THEM -
002800*           IN DESCENDING DATE ORDER, EACH LINE CARRYING
002900*           ITS FULL CATEGORY RECORD.  THE OPERATIONS
003000*           MASTER IS HELD ASCENDING BY DATE ON DISK SO
003100*           THE WHOLE FILE IS READ INTO A WORKING-STORAGE
003200*           TABLE AND WALKED BACKWARDS FOR THE LISTING -
003300*           NO SORT VERB IS USED.  THE UNFILTERED, WHOLE-
003400*           LEDGER BALANCE IS ACCUMULATED ON THE SAME PASS
003500*           AND SHOWN AT THE FOOT OF THE RUN LOG.
003600*
003700* CALLED MODULES.          NONE.
003800*
003900* ERROR MESSAGES USED.     FP007, FP008, FP009.
004000*
004100* CHANGES:
004200* 20/01/88 VBC -      CREATED FROM THE OLD CHECK/PAYMENT
004300*                     REGISTER (PYRGSTR) - EMPLOYEE MASTER
004400*                     LOOKUP BECOME THE CATEGORY MASTER
004500*                     LOOKUP, REQ FP-0003.
004600* 04/02/88 VBC -  .01 CATEGORY IS MATCHED ON NAME, NOT ID -
004700*                     OP-CATEGORY ON THE OPERATION RECORD
004800*                     ONLY EVER HELD THE NAME.  A REQUESTED
004900*                     CTL-FILTER-CAT-ID IS TRANSLATED TO A
005000*                     NAME ONCE AT THE START OF THE RUN.
005100* 14/09/98 VBC -      Y2K REVIEW - ALL DATE COMPARES ARE ON
005200*                     PACKED CCYYMMDD.  NO CHANGE REQUIRED.
005300* 03/03/26 VBC -  .02 WHOLE-LEDGER ACCUMULATORS WERE PACKED
005400*                     DECIMAL - NOT A FIGURE THIS SHOP USES
005500*                     ANYWHERE ELSE - CHANGED TO BINARY TO
005600*                     MATCH EVERY OTHER COUNTER, TICKET
005700*                     FP-0011.
005800* 09/03/26 VBC -  .03 LISTING HEADING NOW SHOWS THE ACTIVE
005900*                     DATE FILTER, DD.MM.YYYY, SO A PRINTED
006000*                     RUN CAN BE READ ON ITS OWN WITHOUT THE
006100*                     CONTROL RECORD TO HAND - ADDED AA019,
006200*                     TICKET FP-0012.
006300* 09/03/26 VBC -  .04 ADDED UPSI-0 SO A FILTER COMBINATION
006400*                     THAT MATCHES NOTHING CAN BE MADE TO
006500*                     ABORT THE RUN INSTEAD OF SILENTLY
006600*                     PRINTING AN EMPTY LISTING, THE SAME
006700*                     STRICT/LENIENT CONVENTION AS FP010/
006800*                     FP020, TICKET FP-0012.
006900*
007000 ENVIRONMENT              DIVISION.
007100*=================================
007200*
007300 CONFIGURATION            SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-0 IS UPSI-0  ON  STATUS IS SW-STRICT-MODE
007600                         OFF STATUS IS SW-LENIENT-MODE.
007700*
007800* UPSI-0 ON  = STRICT RUN, ABORT IF THE FILTER COMBINATION
007900*              MATCHES NO OPERATIONS AT ALL.
008000* UPSI-0 OFF = NORMAL RUN, AN EMPTY LISTING IS NOT AN ERROR
008100*              (THE DEFAULT).
008200*
008300 INPUT-OUTPUT             SECTION.
008400 FILE-CONTROL.
008500     SELECT   FP-OPFILE     ASSIGN   TO "OPMAST"
008600              ORGANIZATION  SEQUENTIAL
008700              FILE STATUS   WS-OPFILE-STATUS.
008800     SELECT   FP-CATFILE    ASSIGN   TO "CATMAST"
008900              ORGANIZATION  SEQUENTIAL
009000              FILE STATUS   WS-CATFILE-STATUS.
009100     SELECT   FP-CTLFILE    ASSIGN   TO "FPCTL"
009200              ORGANIZATION  SEQUENTIAL
009300              FILE STATUS   WS-CTLFILE-STATUS.
009400     SELECT   FP-LSTFILE    ASSIGN   TO "OPLIST"
009500              ORGANIZATION  SEQUENTIAL
009600              FILE STATUS   WS-LSTFILE-STATUS.
009700*
009800 DATA                     DIVISION.
009900*=================================
010000*
010100 FILE                     SECTION.
010200*------------------------
010300*
010400 FD  FP-OPFILE.
010500 COPY "WSFPOPN.COB".
010600*
010700 FD  FP-CATFILE.
010800 COPY "WSFPCAT.COB".
010900*
011000 FD  FP-CTLFILE.
011100 COPY "WSFPCTL.COB".
011200*
011300 FD  FP-LSTFILE
011400     REPORTS ARE OPERATION-LISTING-REPORT.
011500*
011600 WORKING-STORAGE SECTION.
011700*------------------------
011800*
011900 77  PROG-NAME                 PIC X(15) VALUE "FP030 (1.0.01)".
012000*
012100 77  WS-OPFILE-STATUS          PIC XX      VALUE ZERO.
012200 77  WS-CATFILE-STATUS         PIC XX      VALUE ZERO.
012300 77  WS-CTLFILE-STATUS         PIC XX      VALUE ZERO.
012400 77  WS-LSTFILE-STATUS         PIC XX      VALUE ZERO.
012500*
012600 77  WS-OP-COUNT               PIC 9(5)    COMP  VALUE ZERO.
012700 77  WS-CAT-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012800 77  WS-SUB                    PIC 9(5)    COMP.
012900 77  WS-LIST-COUNT             PIC 9(5)    COMP  VALUE ZERO.
013000*
013100 01  WS-FOUND-SW                PIC X      VALUE "N".
013200     88  WS-CAT-FOUND                VALUE "Y".
013300     88  WS-CAT-NOT-FOUND             VALUE "N".
013400*
013500 01  WS-CAT-TABLE.
013600     03  WS-CAT-ENTRY           OCCURS 1000 TIMES
013700                                 ASCENDING KEY IS WS-CAT-T-ID
013800                                 INDEXED BY CX.
013900         05  WS-CAT-T-ID        PIC 9(5).
014000         05  WS-CAT-T-NAME      PIC X(20).
014100         05  WS-CAT-T-PARENT    PIC 9(5).
014200*
014300 01  WS-OP-TABLE.
014400     03  WS-OP-ENTRY            OCCURS 5000 TIMES
014500                                 INDEXED BY OX.
014600         05  WS-OP-T-ID         PIC 9(7).
014700         05  WS-OP-T-AMOUNT     PIC 9(9)V99.
014800         05  WS-OP-T-TYPE       PIC X.
014900         05  WS-OP-T-CATEGORY   PIC X(20).
015000         05  WS-OP-T-DATE-BIN   PIC 9(8).
015100         05  WS-OP-T-DATE-X     PIC X(10).
015200         05  WS-OP-T-DESC       PIC X(50).
015300*
015400 01  WS-FILTER-CAT-NAME          PIC X(20)   VALUE SPACES.
015500*
015600 01  WS-PARENT-PRINT-AREA.
015700     03  WS-PARENT-PRINT         PIC ZZZZ9.
015800 01  WS-PARENT-PRINT-X REDEFINES WS-PARENT-PRINT-AREA
015900                                 PIC X(5).
016000*
016100 01  WS-BALANCE-WORK-AREA.
016200     03  WS-ALL-INCOME           PIC S9(9)V99  COMP   VALUE ZERO.
016300     03  WS-ALL-EXPENSE          PIC S9(9)V99  COMP   VALUE ZERO.
016400 01  WS-BALANCE-EDIT-AREA.
016500     03  WS-INCOME-EDIT          PIC ---,---,--9.99.
016600     03  WS-EXPENSE-EDIT         PIC ---,---,--9.99.
016700     03  WS-NET-EDIT             PIC ---,---,--9.99.
016800 01  WS-BALANCE-EDIT-X REDEFINES WS-BALANCE-EDIT-AREA
016900                                 PIC X(45).
017000*
017100*  DISPLAY FORM OF THE TWO DATE FILTERS, FOR THE LISTING
017200*  HEADING - SAME PACKED-CCYYMMDD-TO-DD.MM.YYYY REARRANGE AS
017300*  FP040'S PERIOD HEADING, SEE AA019.
017400 01  WS-FILTER-DATE-PARTS.
017500     03  FD-CCYY                PIC 9(4).
017600     03  FD-MM                  PIC 99.
017700     03  FD-DD                  PIC 99.
017800 01  WS-FILTER-DATE-9 REDEFINES WS-FILTER-DATE-PARTS
017900                                PIC 9(8).
018000*
018100 01  WS-FILTER-DATE-OUT.
018200     03  FO-DD                  PIC 99.
018300     03  FILLER                 PIC X       VALUE ".".
018400     03  FO-MM                  PIC 99.
018500     03  FILLER                 PIC X       VALUE ".".
018600     03  FO-CCYY                PIC 9(4).
018700*
018800 01  WS-FILTER-START-X          PIC X(10)   VALUE SPACES.
018900 01  WS-FILTER-END-X            PIC X(10)   VALUE SPACES.
019000*
019100 COPY "WSFPMSG.COB".
019200*
019300 REPORT SECTION.
019400*---------------
019500*
019600 RD  OPERATION-LISTING-REPORT
019700     CONTROL      FINAL
019800     PAGE LIMIT   58
019900     HEADING      1
020000     FIRST DETAIL 5
020100     LAST DETAIL  54.
020200*
020300 01  RL-HEADING     TYPE PAGE HEADING.
020400     03  LINE 1.
020500         05  COL   1       PIC X(15)   SOURCE PROG-NAME.
020600         05  COL  40       PIC X(30)   VALUE
020700                 "FINANCE PLANNER - EXTRACT LIST".
020800     03  LINE 3.
020900         05  COL   1                   VALUE "DATE FILTER -".
021000         05  COL  15       PIC X(10)   SOURCE WS-FILTER-START-X.
021100         05  COL  27                   VALUE "TO".
021200         05  COL  30       PIC X(10)   SOURCE WS-FILTER-END-X.
021300     03  LINE 4.
021400         05  COL   1                   VALUE "OP-ID".
021500         05  COL   9                   VALUE "DATE".
021600         05  COL  22                   VALUE "TYPE".
021700         05  COL  29                   VALUE "AMOUNT".
021800         05  COL  45                   VALUE "CATEGORY".
021900         05  COL  67                   VALUE "PARENT".
022000         05  COL  75                   VALUE "DESCRIPTION".
022100*
022200 01  RL-DETAIL      TYPE DETAIL.
022300     03  LINE PLUS 1.
022400         05  COL   1  PIC 9(7)        SOURCE WS-OP-T-ID (OX).
022500         05  COL   9  PIC X(10)       SOURCE WS-OP-T-DATE-X (OX).
022600         05  COL  22  PIC X           SOURCE WS-OP-T-TYPE (OX).
022700         05  COL  27  PIC ZZZZZZZ9.99 SOURCE WS-OP-T-AMOUNT (OX).
022800         05  COL  45  PIC X(20)      SOURCE WS-OP-T-CATEGORY (OX).
022900         05  COL  67  PIC X(5)        SOURCE WS-PARENT-PRINT-X.
023000         05  COL  75  PIC X(50)       SOURCE WS-OP-T-DESC (OX).
023100*
023200 01  RL-FOOTING     TYPE CONTROL FOOTING FINAL LINE PLUS 2.
023300     03  COL   1       PIC X(24)      VALUE
023400                 "TOTAL OPERATIONS LISTED".
023500     03  COL  27       PIC ZZZZ9      SOURCE WS-LIST-COUNT.
023600*
023700 PROCEDURE DIVISION.
023800*===================
023900*
024000 AA000-MAIN.
024100     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
024200     PERFORM  AA015-LOAD-CATEGORIES  THRU AA015-EXIT.
024300     PERFORM  AA018-RESOLVE-CAT      THRU AA018-EXIT.
024400     PERFORM  AA019-EDIT-FILTER-DATES THRU AA019-EXIT.
024500     PERFORM  AA020-LOAD-OPERATIONS  THRU AA020-EXIT.
024600     PERFORM  AA050-LIST-OPERATIONS  THRU AA050-EXIT
024700              VARYING WS-SUB FROM WS-OP-COUNT BY -1
024800              UNTIL   WS-SUB < 1.
024900     TERMINATE OPERATION-LISTING-REPORT.
025000     IF       SW-STRICT-MODE
025100     AND      WS-LIST-COUNT = ZERO
025200              DISPLAY FP013
025300              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
025400              STOP RUN.
025500     PERFORM  AA090-CLOSE-FILES      THRU AA090-EXIT.
025600     STOP     RUN.
025700*
025800 AA010-OPEN-FILES.
025900     OPEN     INPUT  FP-CTLFILE.
026000     IF       WS-CTLFILE-STATUS NOT = "00"
026100              DISPLAY FP009 " STATUS " WS-CTLFILE-STATUS
026200              STOP RUN.
026300     READ     FP-CTLFILE
026400              AT END DISPLAY FP009 " NO CONTROL RECORD"
026500                     STOP RUN.
026600     CLOSE    FP-CTLFILE.
026700*
026800     OPEN     INPUT  FP-CATFILE.
026900     IF       WS-CATFILE-STATUS NOT = "00"
027000     AND      WS-CATFILE-STATUS NOT = "35"
027100              DISPLAY FP007 " STATUS " WS-CATFILE-STATUS
027200              STOP RUN.
027300     OPEN     INPUT  FP-OPFILE.
027400     IF       WS-OPFILE-STATUS NOT = "00"
027500     AND      WS-OPFILE-STATUS NOT = "35"
027600              DISPLAY FP008 " STATUS " WS-OPFILE-STATUS
027700              STOP RUN.
027800     OPEN     OUTPUT FP-LSTFILE.
027900     INITIATE OPERATION-LISTING-REPORT.
028000*
028100 AA010-EXIT.
028200     EXIT.
028300*
028400 AA015-LOAD-CATEGORIES.
028500     MOVE     ZERO TO WS-CAT-COUNT.
028600     IF       WS-CATFILE-STATUS = "35"
028700              GO TO AA015-EXIT.
028800*
028900 AA015-READ-LOOP.
029000     READ     FP-CATFILE
029100              AT END GO TO AA015-EXIT.
029200     ADD      1 TO WS-CAT-COUNT.
029300     SET      CX TO WS-CAT-COUNT.
029400     MOVE     CAT-ID          TO WS-CAT-T-ID (CX).
029500     MOVE     CAT-NAME        TO WS-CAT-T-NAME (CX).
029600     MOVE     CAT-PARENT-ID   TO WS-CAT-T-PARENT (CX).
029700     GO       TO AA015-READ-LOOP.
029800*
029900 AA015-EXIT.
030000     CLOSE    FP-CATFILE.
030100     EXIT.
030200*
030300 AA018-RESOLVE-CAT.
030400*  A FILTER-CAT-ID OF ZERO MEANS "NO CATEGORY FILTER" - THE
030500*  NAME IS LEFT BLANK AND NEVER TESTED AGAINST (SEE BB020).
030600     MOVE     SPACES TO WS-FILTER-CAT-NAME.
030700     IF       CTL-NO-CAT-FILTER
030800              GO TO AA018-EXIT.
030900     MOVE     ZERO TO WS-SUB.
031000*
031100 AA018-SCAN.
031200     ADD      1 TO WS-SUB.
031300     IF       WS-SUB > WS-CAT-COUNT
031400              GO TO AA018-EXIT.
031500     SET      CX TO WS-SUB.
031600     IF       WS-CAT-T-ID (CX) = CTL-FILTER-CAT-ID
031700              MOVE WS-CAT-T-NAME (CX) TO WS-FILTER-CAT-NAME
031800              GO TO AA018-EXIT.
031900     GO       TO AA018-SCAN.
032000*
032100 AA018-EXIT.
032200     EXIT.
032300*
032400 AA019-EDIT-FILTER-DATES.
032500*  DISPLAY DD.MM.YYYY FORMS OF THE TWO DATE FILTERS FOR THE
032600*  LISTING HEADING - AN UNSET FILTER (ZERO) PRINTS BLANK, NOT
032700*  01.01.0000.
032800     MOVE     SPACES TO WS-FILTER-START-X.
032900     IF       CTL-FILTER-START = ZERO
033000              GO TO AA019-END-FILTER.
033100     MOVE     CTL-FILTER-START TO WS-FILTER-DATE-9.
033200     MOVE     FD-DD              TO FO-DD.
033300     MOVE     FD-MM              TO FO-MM.
033400     MOVE     FD-CCYY            TO FO-CCYY.
033500     MOVE     WS-FILTER-DATE-OUT TO WS-FILTER-START-X.
033600*
033700 AA019-END-FILTER.
033800     MOVE     SPACES TO WS-FILTER-END-X.
033900     IF       CTL-FILTER-END = ZERO
034000              GO TO AA019-EXIT.
034100     MOVE     CTL-FILTER-END   TO WS-FILTER-DATE-9.
034200     MOVE     FD-DD              TO FO-DD.
034300     MOVE     FD-MM              TO FO-MM.
034400     MOVE     FD-CCYY            TO FO-CCYY.
034500     MOVE     WS-FILTER-DATE-OUT TO WS-FILTER-END-X.
034600*
034700 AA019-EXIT.
034800     EXIT.
034900*
035000 AA020-LOAD-OPERATIONS.
035100     MOVE     ZERO TO WS-OP-COUNT.
035200     IF       WS-OPFILE-STATUS = "35"
035300              GO TO AA020-EXIT.
035400*
035500 AA020-READ-LOOP.
035600     READ     FP-OPFILE
035700              AT END GO TO AA020-EXIT.
035800*
035900     IF       OP-TYPE-INCOME
036000              ADD OP-AMOUNT TO WS-ALL-INCOME
036100     ELSE
036200              ADD OP-AMOUNT TO WS-ALL-EXPENSE.
036300*
036400     ADD      1 TO WS-OP-COUNT.
036500     SET      OX TO WS-OP-COUNT.
036600     MOVE     OP-ID          TO WS-OP-T-ID       (OX).
036700     MOVE     OP-AMOUNT      TO WS-OP-T-AMOUNT   (OX).
036800     MOVE     OP-TYPE        TO WS-OP-T-TYPE     (OX).
036900     MOVE     OP-CATEGORY    TO WS-OP-T-CATEGORY (OX).
037000     MOVE     OP-DATE-9      TO WS-OP-T-DATE-X   (OX).
037100     COMPUTE  WS-OP-T-DATE-BIN (OX) =
037200              OP-DATE-CCYY * 10000 + OP-DATE-MM * 100
037300                                    + OP-DATE-DD.
037400     MOVE     OP-DESC        TO WS-OP-T-DESC     (OX).
037500     GO       TO AA020-READ-LOOP.
037600*
037700 AA020-EXIT.
037800     EXIT.
037900*
038000 AA050-LIST-OPERATIONS.
038100     SET      OX TO WS-SUB.
038200     IF       CTL-FILTER-START NOT = ZERO
038300     AND      WS-OP-T-DATE-BIN (OX) < CTL-FILTER-START
038400              GO TO AA050-EXIT.
038500     IF       CTL-FILTER-END NOT = ZERO
038600     AND      WS-OP-T-DATE-BIN (OX) > CTL-FILTER-END
038700              GO TO AA050-EXIT.
038800     IF       NOT CTL-NO-CAT-FILTER
038900     AND      WS-OP-T-CATEGORY (OX) NOT = WS-FILTER-CAT-NAME
039000              GO TO AA050-EXIT.
039100     IF       NOT CTL-NO-TYPE-FILTER
039200     AND      WS-OP-T-TYPE (OX) NOT = CTL-FILTER-TYPE
039300              GO TO AA050-EXIT.
039400*
039500     PERFORM  BB010-FIND-CATEGORY THRU BB010-EXIT.
039600     ADD      1 TO WS-LIST-COUNT.
039700     GENERATE RL-DETAIL.
039800*
039900 AA050-EXIT.
040000     EXIT.
040100*
040200 AA090-CLOSE-FILES.
040300     CLOSE    FP-OPFILE FP-LSTFILE.
040400     MOVE     WS-ALL-INCOME  TO WS-INCOME-EDIT.
040500     MOVE     WS-ALL-EXPENSE TO WS-EXPENSE-EDIT.
040600     COMPUTE  WS-NET-EDIT = WS-ALL-INCOME - WS-ALL-EXPENSE.
040700     DISPLAY  "FP030 OPERATIONS LISTED   - " WS-LIST-COUNT.
040800     DISPLAY  "FP030 LEDGER INCOME TOTAL - " WS-INCOME-EDIT.
040900     DISPLAY  "FP030 LEDGER EXPENSE TOTAL- " WS-EXPENSE-EDIT.
041000     DISPLAY  "FP030 LEDGER NET BALANCE  - " WS-NET-EDIT.
041100*
041200 AA090-EXIT.
041300     EXIT.
041400*
041500 BB010-FIND-CATEGORY.
041600     MOVE     "N" TO WS-FOUND-SW.
041700     IF       WS-CAT-COUNT = ZERO
041800              GO TO BB010-NONE.
041900     SET      CX TO 1.
042000     SEARCH   WS-CAT-ENTRY
042100              AT END
042200                       GO TO BB010-NONE
042300              WHEN     WS-CAT-T-NAME (CX) = WS-OP-T-CATEGORY (OX)
042400                       MOVE "Y" TO WS-FOUND-SW.
042500     IF       WS-CAT-NOT-FOUND
042600              GO TO BB010-NONE.
042700     IF       WS-CAT-T-PARENT (CX) = ZERO
042800              MOVE "NONE " TO WS-PARENT-PRINT-X
042900     ELSE
043000              MOVE WS-CAT-T-PARENT (CX) TO WS-PARENT-PRINT.
043100     GO       TO BB010-EXIT.
043200*
043300 BB010-NONE.
043400     MOVE     "NONE " TO WS-PARENT-PRINT-X.
043500*
043600 BB010-EXIT.
043700     EXIT.
043800*
