000100*****************************************************
000200*     LINKAGE FOR FIELD CHARACTER VALIDATOR         *
000300*                  (FP820)                          *
000400*****************************************************
000500*
000600* 06/01/26 VBC - CREATED, REQ FP-0001.
000700* 21/01/26 VBC - CLASS-CODE SPLIT C/D SO ONE MODULE
000800*                SERVES BOTH CATEGORY AND DESCRIPTION
000900*                EDITS, TICKET FP-0003.
001000*
001100 01  FP820-WS.
001200     03  FP820-TEXT-IN         PIC X(50).
001300     03  FP820-TEXT-LEN        PIC 999   COMP.
001400     03  FP820-CLASS-CODE      PIC X.
001500         88  FP820-CLASS-CATEGORY  VALUE "C".
001600         88  FP820-CLASS-DESC       VALUE "D".
001700     03  FP820-REPLY           PIC X.
001800         88  FP820-VALID           VALUE "Y".
001900         88  FP820-INVALID         VALUE "N".
002000*
