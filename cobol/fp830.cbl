000100*****************************************************
000200*                                                    *
000300*        OPERATION AMOUNT EDIT / NORMALIZER          *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP830.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         07/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  TAKES AN AMOUNT AS TYPED (WHICH MAY CARRY
002600*           SPACES AS THOUSAND SEPARATORS AND A COMMA
002700*           AS THE DECIMAL MARK) AND EDITS IT DOWN TO A
002800*           PACKED 9(9)V99 VALUE, ROUNDED HALF-AWAY-
002900*           FROM-ZERO TO 2 DECIMALS.  A ZERO OR NEGATIVE
003000*           RESULT, OR MORE THAN 2 DECIMAL DIGITS, IS
003100*           REJECTED.
003200*
003300*           WALKS THE INPUT ONE CHARACTER AT A TIME
003400*           BUILDING A CLEAN DIGIT STRING, THE SAME WAY
003500*           THE OLD PASSWORD SCRAMBLE MODULE MAPS01
003600*           WALKED ITS INPUT ARRAY - REWORKED HERE TO
003700*           EDIT AN AMOUNT RATHER THAN ENCODE A WORD.
003800*
003900* CHANGES:
004000* 07/01/88 VBC -      CREATED FROM THE CHARACTER ARRAY
004100*                     WALK IN THE OLD MAPS01 SCRAMBLE
004200*                     MODULE - THE SCRAMBLE ARITHMETIC
004300*                     ITSELF IS NOT USED HERE.
004400* 18/01/88 VBC -  .01 COMMA-AS-DECIMAL-POINT HANDLING
004500*                     ADDED PER FP-0001.
004600* 09/02/88 VBC -  .02 HALF-AWAY-FROM-ZERO ROUNDING MADE
004700*                     EXPLICIT - COMPUTE ... ROUNDED WAS
004800*                     TRUNCATING ON THIS COMPILER.
004900* 30/08/94 VBC -      GUARD ADDED FOR MORE THAN 2 DIGITS
005000*                     AFTER THE DECIMAL POINT - REJECTED
005100*                     RATHER THAN SILENTLY TRUNCATED.
005200* 14/09/98 VBC -      Y2K REVIEW - NO DATE CONTENT IN
005300*                     THIS MODULE.  NO CHANGE REQUIRED.
005400*
005500 ENVIRONMENT              DIVISION.
005600*=================================
005700*
005800 CONFIGURATION            SECTION.
005900 SPECIAL-NAMES.
006000     CLASS FP-DIGIT-CLASS     IS "0" THRU "9".
006100*
006200 DATA                     DIVISION.
006300*=================================
006400*
006500 WORKING-STORAGE SECTION.
006600*------------------------
006700*
006800 77  WS-SUB                     PIC 99      COMP.
006900 77  WS-OUT-SUB                 PIC 99      COMP.
007000 77  WS-POINT-SUB               PIC 99      COMP  VALUE ZERO.
007100 77  WS-DEC-DIGITS              PIC 9       COMP  VALUE ZERO.
007200*
007300 01  WS-TEXT-WORK                          VALUE SPACES.
007400     03  WS-TEXT-CHAR           PIC X   OCCURS 20.
007500 01  WS-TEXT-WORK-X  REDEFINES  WS-TEXT-WORK
007600                                PIC X(20).
007700*
007800 01  WS-DIGIT-WORK                         VALUE SPACES.
007900     03  WS-DIGIT-CHAR          PIC X   OCCURS 20.
008000 01  WS-DIGIT-WORK-X REDEFINES  WS-DIGIT-WORK
008100                                PIC X(20).
008200*
008300 01  WS-AMOUNT-EDIT              VALUE ZERO.
008400     03  WS-AMT-INT             PIC 9(9).
008500     03  WS-AMT-DEC             PIC 99.
008600 01  WS-AMOUNT-EDIT-9 REDEFINES WS-AMOUNT-EDIT
008700                                PIC 9(11).
008800*
008900 01  WS-AMT-DEC-1               PIC 9       VALUE ZERO.
009000*
009100 01  WS-ONE-CHAR-830            PIC X       VALUE SPACE.
009200*
009300 LINKAGE SECTION.
009400*----------------
009500*
009600 COPY "WSFP830.COB".
009700*
009800 PROCEDURE DIVISION USING FP830-WS.
009900*==================================
010000*
010100 AA000-MAIN.
010200     MOVE     "Y"           TO FP830-REPLY.
010300     MOVE     ZERO          TO FP830-AMOUNT-OUT.
010400     MOVE     ZERO          TO WS-AMOUNT-EDIT-9.
010500     MOVE     ZERO          TO WS-POINT-SUB.
010600     MOVE     ZERO          TO WS-DEC-DIGITS.
010700     MOVE     SPACES        TO WS-DIGIT-WORK-X.
010800     MOVE     FP830-TEXT-IN TO WS-TEXT-WORK-X.
010900     MOVE     ZERO          TO WS-OUT-SUB.
011000*
011100     PERFORM  BB010-SCAN-CHAR THRU BB010-EXIT
011200              VARYING WS-SUB FROM 1 BY 1
011300              UNTIL  WS-SUB > 20
011400              OR     FP830-INVALID.
011500*
011600     IF       FP830-INVALID
011700              GO TO AA000-EXIT.
011800     IF       WS-OUT-SUB = ZERO
011900              MOVE "N" TO FP830-REPLY
012000              GO TO AA000-EXIT.
012100     IF       WS-DEC-DIGITS > 2
012200              MOVE "N" TO FP830-REPLY
012300              GO TO AA000-EXIT.
012400*
012500     IF       WS-POINT-SUB = ZERO
012600              MOVE ZERO TO WS-AMT-DEC
012700              MOVE WS-DIGIT-WORK-X (1:WS-OUT-SUB)
012800                            TO WS-AMT-INT
012900              GO TO AA000-CHECK-ZERO.
013000*
013100     COMPUTE  WS-POINT-SUB = WS-POINT-SUB - 1.
013200     MOVE     WS-DIGIT-WORK-X (1:WS-POINT-SUB)
013300                            TO WS-AMT-INT.
013400     IF       WS-DEC-DIGITS = 1
013500              MOVE WS-DIGIT-WORK-X (WS-POINT-SUB + 1:1)
013600                            TO WS-AMT-DEC-1
013700              COMPUTE WS-AMT-DEC = WS-AMT-DEC-1 * 10
013800     ELSE
013900              MOVE WS-DIGIT-WORK-X
014000                     (WS-POINT-SUB + 1:2) TO WS-AMT-DEC.
014100*
014200 AA000-CHECK-ZERO.
014300     IF       WS-AMOUNT-EDIT-9 = ZERO
014400              MOVE "N" TO FP830-REPLY
014500              GO TO AA000-EXIT.
014600*
014700     MOVE     ZERO          TO FP830-AMOUNT-OUT.
014800     MOVE     WS-AMT-INT    TO FP830-AMOUNT-OUT.
014900     COMPUTE  FP830-AMOUNT-OUT = FP830-AMOUNT-OUT
015000                                + (WS-AMT-DEC / 100).
015100*
015200 AA000-EXIT.
015300     EXIT     PROGRAM.
015400*
015500 BB010-SCAN-CHAR.
015600     MOVE     WS-TEXT-CHAR (WS-SUB) TO WS-ONE-CHAR-830.
015700*
015800     IF       WS-ONE-CHAR-830 = SPACE
015900              GO TO BB010-EXIT.
016000*
016100     IF       WS-ONE-CHAR-830 = ","
016200              IF       WS-POINT-SUB NOT = ZERO
016300                        MOVE "N" TO FP830-REPLY
016400                        GO TO BB010-EXIT
016500              ELSE
016600                        ADD 1 TO WS-OUT-SUB
016700                        MOVE WS-OUT-SUB TO WS-POINT-SUB
016800                        GO TO BB010-EXIT.
016900*
017000     IF       WS-ONE-CHAR-830 IS NOT FP-DIGIT-CLASS
017100              MOVE "N" TO FP830-REPLY
017200              GO TO BB010-EXIT.
017300*
017400     ADD      1             TO WS-OUT-SUB.
017500     MOVE     WS-ONE-CHAR-830 TO WS-DIGIT-CHAR (WS-OUT-SUB).
017600     IF       WS-POINT-SUB NOT = ZERO
017700              ADD 1 TO WS-DEC-DIGITS.
017800*
017900 BB010-EXIT.
018000     EXIT.
018100*
