000100*****************************************************
000200*                                                    *
000300*             LEDGER ANALYSIS ENGINE                 *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP040.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         28/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  ONE PASS OVER THE OPERATIONS MASTER FEEDS
002600*           FIVE SEPARATE PRINTED SECTIONS - PERIOD
002700*           BALANCE, CATEGORY STATISTICS, MONTHLY
002800*           TREND, TOP EXPENSES AND A NEXT-MONTH
002900*           EXPENSE FORECAST.  EACH SECTION IS ITS OWN
003000*           REPORT WRITER RD UNDER THE ONE PRINT FILE,
003100*           INITIATED AND TERMINATED IN TURN ONCE THE
003200*           PASS IS COMPLETE - THE UNDERLYING FIGURES
003300*           ARE ALL HELD AND WORKED UP IN WORKING-
003400*           STORAGE TABLES, NOT PRINTED ON THE FLY, SO
003500*           THE CATEGORY AND TOP-EXPENSE SECTIONS CAN
003600*           BE PUT INTO THE ORDER THE SPEC CALLS FOR
003700*           WITHOUT A SORT VERB.
003800*
003900* CALLED MODULES.          NONE.
004000*
004100* ERROR MESSAGES USED.     FP007, FP008, FP009.
004200*
004300* CHANGES:
004400* 28/01/88 VBC -      CREATED FROM THE OLD VACATION
004500*                     REPORT (VACPRINT) SKELETON, REQ
004600*                     FP-0003.
004700* 09/02/88 VBC -  .01 TOP-EXPENSE TABLE WAS NOT BEING
004800*                     TRIMMED BACK TO CTL-TOP-EXPENSES
004900*                     ON A LOW-RUN FOLLOWED BY A HIGH-
005000*                     RUN - CLEARED PROPERLY IN AA020
005100*                     NOW, TICKET FP-0009.
005200* 14/09/98 VBC -      Y2K REVIEW - MONTH KEY IS A 4-
005300*                     DIGIT YEAR TEXT FIELD THROUGHOUT.
005400*                     NO CHANGE REQUIRED.
005500* 03/03/26 VBC -  .02 ALL FIVE SECTIONS WERE STILL SHOWING
005600*                     ISO DATES AND US-STYLE COMMA MONEY -
005700*                     THE SPEC WANTS DD.MM.YYYY AND A SPACE
005800*                     GROUP MARK/COMMA DECIMAL POINT.  ADDED
005900*                     BB015/DD075/DD080 TO EDIT THESE INTO
006000*                     WORKING STORAGE BEFORE EACH GENERATE,
006100*                     SINCE NEITHER STYLE IS A PICTURE THIS
006200*                     COMPILER SUPPORTS DIRECTLY, TICKET
006300*                     FP-0010.
006400*
006500 ENVIRONMENT              DIVISION.
006600*=================================
006700*
006800 CONFIGURATION            SECTION.
006900 SPECIAL-NAMES.
007000     CLASS FP-DIGIT-CLASS IS "0" THRU "9".
007100*
007200 INPUT-OUTPUT             SECTION.
007300 FILE-CONTROL.
007400     SELECT   FP-OPFILE     ASSIGN   TO "OPMAST"
007500              ORGANIZATION  SEQUENTIAL
007600              FILE STATUS   WS-OPFILE-STATUS.
007700     SELECT   FP-CTLFILE    ASSIGN   TO "FPCTL"
007800              ORGANIZATION  SEQUENTIAL
007900              FILE STATUS   WS-CTLFILE-STATUS.
008000     SELECT   FP-RPTFILE    ASSIGN   TO "ANALYSIS"
008100              ORGANIZATION  SEQUENTIAL
008200              FILE STATUS   WS-RPTFILE-STATUS.
008300*
008400 DATA                     DIVISION.
008500*=================================
008600*
008700 FILE                     SECTION.
008800*------------------------
008900*
009000 FD  FP-OPFILE.
009100 COPY "WSFPOPN.COB".
009200*
009300 FD  FP-CTLFILE.
009400 COPY "WSFPCTL.COB".
009500*
009600 FD  FP-RPTFILE
009700     REPORTS ARE BALANCE-REPORT
009800                 CATEGORY-REPORT
009900                 MONTH-REPORT
010000                 TOP-REPORT
010100                 FORECAST-REPORT.
010200*
010300 WORKING-STORAGE SECTION.
010400*------------------------
010500*
010600 77  PROG-NAME                 PIC X(15) VALUE "FP040 (1.0.01)".
010700*
010800 77  WS-OPFILE-STATUS          PIC XX      VALUE ZERO.
010900 77  WS-CTLFILE-STATUS         PIC XX      VALUE ZERO.
011000 77  WS-RPTFILE-STATUS         PIC XX      VALUE ZERO.
011100*
011200 77  WS-SUB                    PIC 9(5)    COMP.
011300 77  WS-INS-SUB                PIC 9(5)    COMP.
011400 77  WS-DAY-SUB                PIC 99      COMP.
011500 77  WS-RANK-DISPLAY           PIC 99      COMP.
011600 77  WS-CAT-COUNT              PIC 9(5)    COMP  VALUE ZERO.
011700 77  WS-MONTH-COUNT            PIC 9(5)    COMP  VALUE ZERO.
011800 77  WS-MONTH-PRINT-START      PIC 9(5)    COMP  VALUE ZERO.
011900 77  WS-TOP-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012000 77  WS-FCST-MONTH-COUNT       PIC 9(5)    COMP  VALUE ZERO.
012100 77  WS-ALL-EXP-COUNT          PIC 9(7)    COMP  VALUE ZERO.
012200*
012300 01  WS-FOUND-SW                PIC X      VALUE "N".
012400     88  WS-ITEM-FOUND               VALUE "Y".
012500     88  WS-ITEM-NOT-FOUND            VALUE "N".
012600*
012700 01  WS-LEAP-SW                 PIC X      VALUE "N".
012800     88  WS-LEAP-YEAR                VALUE "Y".
012900     88  WS-NOT-LEAP-YEAR             VALUE "N".
013000*
013100 01  WS-DAYS-IN-MONTH-TAB       VALUE
013200       "312831303130313130313031".
013300     03  WS-DAYS-ENT            PIC 99  OCCURS 12.
013400*
013500 01  WS-OP-DATE-BIN             PIC 9(8)    VALUE ZERO.
013600*
013700 01  WS-RUN-DATE-PARTS.
013800     03  WS-RUN-CCYY            PIC 9(4).
013900     03  WS-RUN-MM              PIC 99.
014000     03  WS-RUN-DD              PIC 99.
014100 01  WS-RUN-DATE-9   REDEFINES  WS-RUN-DATE-PARTS
014200                                PIC 9(8).
014300*
014400 01  WS-CUTOFF-DATE-PARTS.
014500     03  WS-CUT-CCYY            PIC 9(4).
014600     03  WS-CUT-MM              PIC 99.
014700     03  WS-CUT-DD              PIC 99.
014800 01  WS-CUTOFF-DATE-9 REDEFINES WS-CUTOFF-DATE-PARTS
014900                                PIC 9(8).
015000*
015100 01  WS-MONTH-KEY.
015200     03  MK-CCYY                PIC 9(4).
015300     03  FILLER                 PIC X       VALUE "-".
015400     03  MK-MM                  PIC 99.
015500 01  WS-MONTH-KEY-X  REDEFINES  WS-MONTH-KEY
015600                                PIC X(7).
015700*
015800 01  WS-BALANCE-SUMMARY.
015900     03  SUM-INCOME             PIC 9(11)V99  VALUE ZERO.
016000     03  SUM-EXPENSE            PIC 9(11)V99  VALUE ZERO.
016100     03  SUM-BALANCE            PIC S9(11)V99 VALUE ZERO.
016200     03  FILLER                 PIC X(10).
016300*
016400 01  WS-CAT-GRAND-TOTAL         PIC 9(11)V99  VALUE ZERO.
016500*
016600 01  WS-CAT-SWAP-AREA.
016700     03  WS-CAT-SWAP-NAME       PIC X(20).
016800     03  WS-CAT-SWAP-TOTAL      PIC 9(11)V99.
016900     03  WS-CAT-SWAP-COUNT      PIC 9(5).
017000*
017100 01  WS-CAT-STAT-TABLE.
017200     03  WS-CAT-STAT-ENTRY      OCCURS 1000 TIMES
017300                                 INDEXED BY CX, DX, EX.
017400         05  CS-CATEGORY        PIC X(20).
017500         05  CS-TOTAL           PIC 9(11)V99.
017600         05  CS-COUNT           PIC 9(5).
017700         05  CS-SHARE-PCT       PIC 999V99.
017800*
017900 01  WS-MONTH-TABLE.
018000     03  WS-MONTH-ENTRY         OCCURS 240 TIMES
018100                                 INDEXED BY MX.
018200         05  MT-MONTH           PIC X(7).
018300         05  MT-INCOME          PIC 9(11)V99.
018400         05  MT-EXPENSE         PIC 9(11)V99.
018500         05  MT-BALANCE         PIC S9(11)V99.
018600*
018700 01  WS-FCST-MONTH-TABLE.
018800     03  WS-FCST-MONTH-ENTRY    OCCURS 4 TIMES
018900                                 INDEXED BY FX.
019000         05  FM-MONTH           PIC X(7).
019100         05  FM-TOTAL           PIC 9(11)V99.
019200 01  WS-FCST-SUM                PIC 9(11)V99  VALUE ZERO.
019300 01  WS-ALL-EXP-TOTAL           PIC 9(11)V99  VALUE ZERO.
019400 01  WS-FORECAST-AMOUNT         PIC 9(11)V99  VALUE ZERO.
019500*
019600 01  WS-NEW-TOP-ID              PIC 9(7).
019700 01  WS-NEW-TOP-AMOUNT          PIC 9(11)V99.
019800 01  WS-NEW-TOP-CATEGORY        PIC X(20).
019900 01  WS-NEW-TOP-DATE-X          PIC X(10).
020000 01  WS-NEW-TOP-DESC            PIC X(50).
020100*
020200 01  WS-TOP-TABLE.
020300     03  WS-TOP-ENTRY           OCCURS 99 TIMES
020400                                 INDEXED BY TX, UX.
020500         05  TE-ID              PIC 9(7).
020600         05  TE-AMOUNT          PIC 9(11)V99.
020700         05  TE-CATEGORY        PIC X(20).
020800         05  TE-DATE-X          PIC X(10).
020900         05  TE-DESC            PIC X(50).
021000*
021100*  PRINT-TIME EDIT WORK, ADDED FOR THE SPEC'S REPORT DATE/MONEY
021200*  STYLE - SEE DD075/DD080 AND THE CHANGE LOG NOTE AGAINST THEM.
021300*
021400 01  WS-PERIOD-IN-PARTS.
021500     03  PI-CCYY                PIC 9(4).
021600     03  PI-MM                  PIC 99.
021700     03  PI-DD                  PIC 99.
021800 01  WS-PERIOD-IN-9  REDEFINES  WS-PERIOD-IN-PARTS
021900                                PIC 9(8).
022000*
022100 01  WS-DATE-CONV-ISO.
022200     03  DC-ISO-CCYY            PIC 9(4).
022300     03  FILLER                 PIC X.
022400     03  DC-ISO-MM              PIC 99.
022500     03  FILLER                 PIC X.
022600     03  DC-ISO-DD              PIC 99.
022700 01  WS-DATE-CONV-ISO-X REDEFINES WS-DATE-CONV-ISO
022800                                PIC X(10).
022900*
023000 01  WS-DATE-CONV-OUT.
023100     03  DC-OUT-DD              PIC 99.
023200     03  FILLER                 PIC X       VALUE ".".
023300     03  DC-OUT-MM              PIC 99.
023400     03  FILLER                 PIC X       VALUE ".".
023500     03  DC-OUT-CCYY            PIC 9(4).
023600*
023700 01  WS-PERIOD-START-X          PIC X(10).
023800 01  WS-PERIOD-END-X            PIC X(10).
023900 01  WS-TE-DATE-DMY-X           PIC X(10).
024000*
024100 77  WS-MONEY-SWAP-WIDTH        PIC 99      COMP.
024200 77  WS-MONEY-SWAP-SUB          PIC 99      COMP.
024300*
024400 01  WS-MONEY-SWAP-AREA.
024500     03  WS-MONEY-SWAP-CHAR     PIC X  OCCURS 16 TIMES.
024600 01  WS-MONEY-SWAP-X REDEFINES  WS-MONEY-SWAP-AREA
024700                                PIC X(16).
024800*
024900 01  WS-SUM-INCOME-EDIT         PIC Z,ZZZ,ZZZ,ZZ9.99.
025000 01  WS-SUM-INCOME-EDIT-X REDEFINES WS-SUM-INCOME-EDIT
025100                                PIC X(16).
025200 01  WS-SUM-INCOME-X            PIC X(16).
025300*
025400 01  WS-SUM-EXPENSE-EDIT        PIC Z,ZZZ,ZZZ,ZZ9.99.
025500 01  WS-SUM-EXPENSE-EDIT-X REDEFINES WS-SUM-EXPENSE-EDIT
025600                                PIC X(16).
025700 01  WS-SUM-EXPENSE-X           PIC X(16).
025800*
025900 01  WS-SUM-BALANCE-EDIT        PIC -,ZZZ,ZZZ,ZZ9.99.
026000 01  WS-SUM-BALANCE-EDIT-X REDEFINES WS-SUM-BALANCE-EDIT
026100                                PIC X(16).
026200 01  WS-SUM-BALANCE-X           PIC X(16).
026300*
026400 01  WS-CS-TOTAL-EDIT           PIC Z,ZZZ,ZZZ,ZZ9.99.
026500 01  WS-CS-TOTAL-EDIT-X REDEFINES WS-CS-TOTAL-EDIT
026600                                PIC X(16).
026700 01  WS-CS-TOTAL-X              PIC X(16).
026800*
026900 01  WS-CAT-GRAND-EDIT          PIC Z,ZZZ,ZZZ,ZZ9.99.
027000 01  WS-CAT-GRAND-EDIT-X REDEFINES WS-CAT-GRAND-EDIT
027100                                PIC X(16).
027200 01  WS-CAT-GRAND-X             PIC X(16).
027300*
027400 01  WS-MT-INCOME-EDIT          PIC ZZ,ZZ9.99.
027500 01  WS-MT-INCOME-EDIT-X REDEFINES WS-MT-INCOME-EDIT
027600                                PIC X(9).
027700 01  WS-MT-INCOME-X             PIC X(9).
027800*
027900 01  WS-MT-EXPENSE-EDIT         PIC ZZ,ZZ9.99.
028000 01  WS-MT-EXPENSE-EDIT-X REDEFINES WS-MT-EXPENSE-EDIT
028100                                PIC X(9).
028200 01  WS-MT-EXPENSE-X            PIC X(9).
028300*
028400 01  WS-MT-BALANCE-EDIT         PIC -Z,ZZ9.99.
028500 01  WS-MT-BALANCE-EDIT-X REDEFINES WS-MT-BALANCE-EDIT
028600                                PIC X(9).
028700 01  WS-MT-BALANCE-X            PIC X(9).
028800*
028900 01  WS-TE-AMOUNT-EDIT          PIC Z,ZZZ,ZZ9.99.
029000 01  WS-TE-AMOUNT-EDIT-X REDEFINES WS-TE-AMOUNT-EDIT
029100                                PIC X(12).
029200 01  WS-TE-AMOUNT-X             PIC X(12).
029300*
029400 01  WS-FORECAST-EDIT           PIC Z,ZZZ,ZZ9.99.
029500 01  WS-FORECAST-EDIT-X REDEFINES WS-FORECAST-EDIT
029600                                PIC X(12).
029700 01  WS-FORECAST-X              PIC X(12).
029800*
029900 COPY "WSFPMSG.COB".
030000*
030100 REPORT SECTION.
030200*---------------
030300*
030400 RD  BALANCE-REPORT
030500     CONTROL      FINAL
030600     PAGE LIMIT   58
030700     HEADING      1
030800     FIRST DETAIL 4
030900     LAST DETAIL  54.
031000*
031100 01  BR-HEADING     TYPE PAGE HEADING.
031200     03  LINE 1.
031300         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
031400         05  COL  40     PIC X(30)   VALUE
031500                 "FINANCE PLANNER - PERIOD BAL.".
031600     03  LINE 3.
031700         05  COL   1     PIC X(16)   VALUE
031800                 "PERIOD START -".
031900         05  COL  20     PIC X(10)   SOURCE WS-PERIOD-START-X.
032000         05  COL  32     PIC X(14)   VALUE
032100                 "PERIOD END -".
032200         05  COL  48     PIC X(10)   SOURCE WS-PERIOD-END-X.
032300*
032400 01  BR-FOOTING     TYPE CONTROL FOOTING FINAL
032500                                LINE PLUS 2.
032600     03  LINE PLUS 1.
032700         05  COL   1   PIC X(20) VALUE "TOTAL INCOME".
032800         05  COL  25   PIC X(16)
032900                                SOURCE WS-SUM-INCOME-X.
033000     03  LINE PLUS 1.
033100         05  COL   1   PIC X(20) VALUE "TOTAL EXPENSE".
033200         05  COL  25   PIC X(16)
033300                                SOURCE WS-SUM-EXPENSE-X.
033400     03  LINE PLUS 1.
033500         05  COL   1   PIC X(20) VALUE "BALANCE".
033600         05  COL  25   PIC X(16)
033700                                SOURCE WS-SUM-BALANCE-X.
033800*
033900 01  CR-HEADING     TYPE PAGE HEADING.
034000     03  LINE 1.
034100         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
034200         05  COL  40     PIC X(30)   VALUE
034300                 "FINANCE PLANNER - CATEGORY STATS".
034400     03  LINE 3.
034500         05  COL   1     PIC X(20)   VALUE "REPORT TYPE -".
034600         05  COL  22     PIC X       SOURCE CTL-STAT-TYPE.
034700     03  LINE 5.
034800         05  COL   1                 VALUE "CATEGORY".
034900         05  COL  23                 VALUE "TOTAL".
035000         05  COL  40                 VALUE "COUNT".
035100         05  COL  48                 VALUE "SHARE%".
035200*
035300 01  CR-DETAIL      TYPE DETAIL.
035400     03  LINE PLUS 1.
035500         05  COL   1  PIC X(20)  SOURCE CS-CATEGORY (CX).
035600         05  COL  23  PIC X(16)
035700                                SOURCE WS-CS-TOTAL-X.
035800         05  COL  40  PIC ZZZZ9  SOURCE CS-COUNT (CX).
035900         05  COL  48  PIC ZZ9.99 SOURCE CS-SHARE-PCT (CX).
036000*
036100 01  CR-FOOTING     TYPE CONTROL FOOTING FINAL
036200                                LINE PLUS 2.
036300     03  COL   1  PIC X(20)  VALUE "GRAND TOTAL".
036400     03  COL  23  PIC X(16)
036500                                SOURCE WS-CAT-GRAND-X.
036600*
036700 RD  MONTH-REPORT
036800     CONTROL      FINAL
036900     PAGE LIMIT   58
037000     HEADING      1
037100     FIRST DETAIL 4
037200     LAST DETAIL  54.
037300*
037400 01  MR-HEADING     TYPE PAGE HEADING.
037500     03  LINE 1.
037600         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
037700         05  COL  40     PIC X(30)   VALUE
037800                 "FINANCE PLANNER - MONTHLY TREND".
037900     03  LINE 3.
038000         05  COL   1                 VALUE "MONTH".
038100         05  COL  12                 VALUE "INCOME".
038200         05  COL  30                 VALUE "EXPENSE".
038300         05  COL  48                 VALUE "BALANCE".
038400*
038500 01  MR-DETAIL      TYPE DETAIL.
038600     03  LINE PLUS 1.
038700         05  COL   1  PIC X(7)   SOURCE MT-MONTH (MX).
038800         05  COL  12  PIC X(9)
038900                                SOURCE WS-MT-INCOME-X.
039000         05  COL  30  PIC X(9)
039100                                SOURCE WS-MT-EXPENSE-X.
039200         05  COL  48  PIC X(9)
039300                                SOURCE WS-MT-BALANCE-X.
039400*
039500 RD  TOP-REPORT
039600     CONTROL      FINAL
039700     PAGE LIMIT   58
039800     HEADING      1
039900     FIRST DETAIL 4
040000     LAST DETAIL  54.
040100*
040200 01  TR-HEADING     TYPE PAGE HEADING.
040300     03  LINE 1.
040400         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
040500         05  COL  40     PIC X(30)   VALUE
040600                 "FINANCE PLANNER - TOP EXPENSES".
040700     03  LINE 3.
040800         05  COL   1                 VALUE "RANK".
040900         05  COL   8                 VALUE "AMOUNT".
041000         05  COL  26                 VALUE "CATEGORY".
041100         05  COL  48                 VALUE "DATE".
041200         05  COL  60                 VALUE "DESCRIPTION".
041300*
041400 01  TR-DETAIL      TYPE DETAIL.
041500     03  LINE PLUS 1.
041600         05  COL   1  PIC ZZ    SOURCE WS-RANK-DISPLAY.
041700         05  COL   8  PIC X(12)
041800                                SOURCE WS-TE-AMOUNT-X.
041900         05  COL  26  PIC X(20)  SOURCE TE-CATEGORY (TX).
042000         05  COL  48  PIC X(10)  SOURCE WS-TE-DATE-DMY-X.
042100         05  COL  60  PIC X(50)  SOURCE TE-DESC (TX).
042200*
042300 RD  FORECAST-REPORT
042400     CONTROL      FINAL
042500     PAGE LIMIT   58
042600     HEADING      1
042700     FIRST DETAIL 4
042800     LAST DETAIL  54.
042900*
043000 01  FR-HEADING     TYPE PAGE HEADING.
043100     03  LINE 1.
043200         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
043300         05  COL  40     PIC X(30)   VALUE
043400                 "FINANCE PLANNER - FORECAST".
043500*
043600 01  FR-DETAIL      TYPE DETAIL.
043700     03  LINE PLUS 2.
043800         05  COL   1  PIC X(30)  VALUE
043900                 "NEXT MONTH EXPENSE FORECAST -".
044000         05  COL  32  PIC X(12)
044100                                SOURCE WS-FORECAST-X.
044200*
044300 PROCEDURE DIVISION.
044400*===================
044500*
044600 AA000-MAIN.
044700     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
044800     PERFORM  AA020-INIT-WORK         THRU AA020-EXIT.
044900     PERFORM  AA050-READ-OPERATIONS   THRU AA050-EXIT
045000              UNTIL WS-OPFILE-STATUS = "10".
045100     PERFORM  CC030-SORT-CAT-STATS    THRU CC030-EXIT.
045200     PERFORM  CC035-COMPUTE-SHARE     THRU CC035-EXIT.
045300     PERFORM  CC040-TRIM-MONTHS       THRU CC040-EXIT.
045400     PERFORM  CC060-COMPUTE-FORECAST  THRU CC060-EXIT.
045500     PERFORM  DD010-PRINT-BALANCE     THRU DD010-EXIT.
045600     PERFORM  DD020-PRINT-CAT-STATS   THRU DD020-EXIT.
045700     PERFORM  DD030-PRINT-MONTHS      THRU DD030-EXIT.
045800     PERFORM  DD040-PRINT-TOP         THRU DD040-EXIT.
045900     PERFORM  DD050-PRINT-FORECAST    THRU DD050-EXIT.
046000     PERFORM  AA090-CLOSE-FILES       THRU AA090-EXIT.
046100     STOP     RUN.
046200*
046300 AA010-OPEN-FILES.
046400     OPEN     INPUT  FP-CTLFILE.
046500     IF       WS-CTLFILE-STATUS NOT = "00"
046600              DISPLAY FP009 " STATUS " WS-CTLFILE-STATUS
046700              STOP RUN.
046800     READ     FP-CTLFILE
046900              AT END DISPLAY FP009 " NO CONTROL RECORD"
047000                     STOP RUN.
047100     CLOSE    FP-CTLFILE.
047200*
047300     OPEN     INPUT  FP-OPFILE.
047400     IF       WS-OPFILE-STATUS NOT = "00"
047500     AND      WS-OPFILE-STATUS NOT = "35"
047600              DISPLAY FP008 " STATUS " WS-OPFILE-STATUS
047700              STOP RUN.
047800     OPEN     OUTPUT FP-RPTFILE.
047900*
048000 AA010-EXIT.
048100     EXIT.
048200*
048300 AA020-INIT-WORK.
048400     IF       CTL-RUN-DATE = ZERO
048500              ACCEPT WS-RUN-DATE-9 FROM DATE YYYYMMDD
048600     ELSE
048700              MOVE   CTL-RUN-DATE TO WS-RUN-DATE-9.
048800*
048900     IF       CTL-TREND-MONTHS = ZERO
049000              MOVE 6 TO CTL-TREND-MONTHS.
049100     IF       CTL-TOP-EXPENSES = ZERO
049200              MOVE 10 TO CTL-TOP-EXPENSES.
049300     IF       CTL-TOP-EXPENSES > 99
049400              MOVE 99 TO CTL-TOP-EXPENSES.
049500     IF       CTL-STAT-TYPE = SPACE
049600              MOVE "E" TO CTL-STAT-TYPE.
049700*
049800     MOVE     ZERO TO WS-CAT-COUNT WS-MONTH-COUNT
049900                       WS-TOP-COUNT WS-FCST-MONTH-COUNT
050000                       WS-ALL-EXP-COUNT WS-ALL-EXP-TOTAL
050100                       WS-CAT-GRAND-TOTAL WS-FCST-SUM.
050200     MOVE     ZERO TO SUM-INCOME SUM-EXPENSE SUM-BALANCE.
050300*
050400     PERFORM  BB015-EDIT-PERIOD-DATES THRU BB015-EXIT.
050500     PERFORM  BB065-COMPUTE-CUTOFF THRU BB065-EXIT.
050600*
050700     READ     FP-OPFILE
050800              AT END MOVE "10" TO WS-OPFILE-STATUS.
050900*
051000 AA020-EXIT.
051100     EXIT.
051200*
051300 AA050-READ-OPERATIONS.
051400     COMPUTE  WS-OP-DATE-BIN =
051500              OP-DATE-CCYY * 10000 + OP-DATE-MM * 100
051600                                    + OP-DATE-DD.
051700     PERFORM  BB010-PERIOD-BALANCE  THRU BB010-EXIT.
051800     PERFORM  BB030-CATEGORY-STATS  THRU BB030-EXIT.
051900     PERFORM  BB040-MONTHLY-TREND   THRU BB040-EXIT.
052000     IF       OP-TYPE-EXPENSE
052100              PERFORM BB050-TOP-EXPENSES  THRU BB050-EXIT
052200              PERFORM BB060-FORECAST-ACCUM THRU BB060-EXIT.
052300*
052400     READ     FP-OPFILE
052500              AT END MOVE "10" TO WS-OPFILE-STATUS.
052600*
052700 AA050-EXIT.
052800     EXIT.
052900*
053000 AA090-CLOSE-FILES.
053100     CLOSE    FP-OPFILE FP-RPTFILE.
053200     DISPLAY  "FP040 OPERATIONS READ     - " WS-ALL-EXP-COUNT.
053300     DISPLAY  "FP040 CATEGORIES REPORTED - " WS-CAT-COUNT.
053400     DISPLAY  "FP040 MONTHS REPORTED     - " WS-MONTH-COUNT.
053500     DISPLAY  "FP040 TOP EXPENSES KEPT   - " WS-TOP-COUNT.
053600*
053700 AA090-EXIT.
053800     EXIT.
053900*
054000 BB010-PERIOD-BALANCE.
054100     IF       WS-OP-DATE-BIN < CTL-PERIOD-START
054200              GO TO BB010-EXIT.
054300     IF       WS-OP-DATE-BIN > CTL-PERIOD-END
054400              GO TO BB010-EXIT.
054500     IF       OP-TYPE-INCOME
054600              ADD OP-AMOUNT TO SUM-INCOME
054700     ELSE
054800              ADD OP-AMOUNT TO SUM-EXPENSE.
054900     COMPUTE  SUM-BALANCE = SUM-INCOME - SUM-EXPENSE.
055000*
055100 BB010-EXIT.
055200     EXIT.
055300*
055400 BB015-EDIT-PERIOD-DATES.
055500*  PERIOD START/END ARE HELD PACKED CCYYMMDD ON THE CONTROL
055600*  RECORD - SPLIT OUT AND REASSEMBLE DD.MM.YYYY THE SAME WAY
055700*  FP810 SPLITS AN ISO DATE, ONE FIELD-TO-FIELD MOVE APIECE,
055800*  NO STRING VERB NEEDED SINCE THE PIECES ARE FIXED WIDTH.
055900     MOVE     CTL-PERIOD-START TO WS-PERIOD-IN-9.
056000     MOVE     PI-DD              TO DC-OUT-DD.
056100     MOVE     PI-MM              TO DC-OUT-MM.
056200     MOVE     PI-CCYY            TO DC-OUT-CCYY.
056300     MOVE     WS-DATE-CONV-OUT   TO WS-PERIOD-START-X.
056400     MOVE     CTL-PERIOD-END   TO WS-PERIOD-IN-9.
056500     MOVE     PI-DD              TO DC-OUT-DD.
056600     MOVE     PI-MM              TO DC-OUT-MM.
056700     MOVE     PI-CCYY            TO DC-OUT-CCYY.
056800     MOVE     WS-DATE-CONV-OUT   TO WS-PERIOD-END-X.
056900*
057000 BB015-EXIT.
057100     EXIT.
057200*
057300 BB030-CATEGORY-STATS.
057400     IF       OP-TYPE NOT = CTL-STAT-TYPE
057500              GO TO BB030-EXIT.
057600     PERFORM  CC010-FIND-CAT-STAT THRU CC010-EXIT.
057700     IF       WS-ITEM-NOT-FOUND
057800              ADD 1 TO WS-CAT-COUNT
057900              SET CX TO WS-CAT-COUNT
058000              MOVE OP-CATEGORY TO CS-CATEGORY (CX)
058100              MOVE ZERO TO CS-TOTAL (CX)
058200              MOVE ZERO TO CS-COUNT (CX).
058300     ADD      OP-AMOUNT TO CS-TOTAL (CX).
058400     ADD      1 TO CS-COUNT (CX).
058500     ADD      OP-AMOUNT TO WS-CAT-GRAND-TOTAL.
058600*
058700 BB030-EXIT.
058800     EXIT.
058900*
059000 BB040-MONTHLY-TREND.
059100     MOVE     OP-DATE-CCYY TO MK-CCYY.
059200     MOVE     OP-DATE-MM   TO MK-MM.
059300     PERFORM  CC020-FIND-MONTH THRU CC020-EXIT.
059400     IF       WS-ITEM-NOT-FOUND
059500              ADD 1 TO WS-MONTH-COUNT
059600              SET MX TO WS-MONTH-COUNT
059700              MOVE WS-MONTH-KEY-X TO MT-MONTH (MX)
059800              MOVE ZERO TO MT-INCOME (MX)
059900              MOVE ZERO TO MT-EXPENSE (MX)
060000              MOVE ZERO TO MT-BALANCE (MX).
060100     IF       OP-TYPE-INCOME
060200              ADD OP-AMOUNT TO MT-INCOME (MX)
060300     ELSE
060400              ADD OP-AMOUNT TO MT-EXPENSE (MX).
060500*
060600 BB040-EXIT.
060700     EXIT.
060800*
060900 BB050-TOP-EXPENSES.
061000     IF       WS-TOP-COUNT < CTL-TOP-EXPENSES
061100              ADD 1 TO WS-TOP-COUNT
061200              MOVE WS-TOP-COUNT TO WS-INS-SUB
061300     ELSE
061400              SET TX TO WS-TOP-COUNT
061500              IF OP-AMOUNT <= TE-AMOUNT (TX)
061600                 GO TO BB050-EXIT
061700              END-IF
061800              MOVE WS-TOP-COUNT TO WS-INS-SUB.
061900*
062000     MOVE     OP-ID       TO WS-NEW-TOP-ID.
062100     MOVE     OP-AMOUNT   TO WS-NEW-TOP-AMOUNT.
062200     MOVE     OP-CATEGORY TO WS-NEW-TOP-CATEGORY.
062300     MOVE     OP-DATE-9   TO WS-NEW-TOP-DATE-X.
062400     MOVE     OP-DESC     TO WS-NEW-TOP-DESC.
062500     PERFORM  CC050-FIND-TOP-SLOT THRU CC050-EXIT.
062600*
062700 BB050-EXIT.
062800     EXIT.
062900*
063000 BB060-FORECAST-ACCUM.
063100     ADD      OP-AMOUNT TO WS-ALL-EXP-TOTAL.
063200     ADD      1 TO WS-ALL-EXP-COUNT.
063300     IF       WS-OP-DATE-BIN < WS-CUTOFF-DATE-9
063400              GO TO BB060-EXIT.
063500     MOVE     OP-DATE-CCYY TO MK-CCYY.
063600     MOVE     OP-DATE-MM   TO MK-MM.
063700     PERFORM  CC025-FIND-FCST-MONTH THRU CC025-EXIT.
063800     IF       WS-ITEM-NOT-FOUND
063900              ADD 1 TO WS-FCST-MONTH-COUNT
064000              SET FX TO WS-FCST-MONTH-COUNT
064100              MOVE WS-MONTH-KEY-X TO FM-MONTH (FX)
064200              MOVE ZERO TO FM-TOTAL (FX).
064300     ADD      OP-AMOUNT TO FM-TOTAL (FX).
064400*
064500 BB060-EXIT.
064600     EXIT.
064700*
064800 BB065-COMPUTE-CUTOFF.
064900     MOVE     WS-RUN-DATE-9 TO WS-CUTOFF-DATE-9.
065000     MOVE     90 TO WS-DAY-SUB.
065100*
065200 BB065-LOOP.
065300     IF       WS-DAY-SUB = ZERO
065400              GO TO BB065-EXIT.
065500     PERFORM  CC070-DECREMENT-DAY THRU CC070-EXIT.
065600     SUBTRACT 1 FROM WS-DAY-SUB.
065700     GO       TO BB065-LOOP.
065800*
065900 BB065-EXIT.
066000     EXIT.
066100*
066200 CC010-FIND-CAT-STAT.
066300     MOVE     "N" TO WS-FOUND-SW.
066400     IF       WS-CAT-COUNT = ZERO
066500              GO TO CC010-EXIT.
066600     SET      CX TO 1.
066700     SEARCH   WS-CAT-STAT-ENTRY
066800              AT END
066900                       GO TO CC010-EXIT
067000              WHEN     CS-CATEGORY (CX) = OP-CATEGORY
067100                       MOVE "Y" TO WS-FOUND-SW.
067200*
067300 CC010-EXIT.
067400     EXIT.
067500*
067600 CC020-FIND-MONTH.
067700     MOVE     "N" TO WS-FOUND-SW.
067800     IF       WS-MONTH-COUNT = ZERO
067900              GO TO CC020-EXIT.
068000     SET      MX TO 1.
068100     SEARCH   WS-MONTH-ENTRY
068200              AT END
068300                       GO TO CC020-EXIT
068400              WHEN     MT-MONTH (MX) = WS-MONTH-KEY-X
068500                       MOVE "Y" TO WS-FOUND-SW.
068600*
068700 CC020-EXIT.
068800     EXIT.
068900*
069000 CC025-FIND-FCST-MONTH.
069100     MOVE     "N" TO WS-FOUND-SW.
069200     IF       WS-FCST-MONTH-COUNT = ZERO
069300              GO TO CC025-EXIT.
069400     SET      FX TO 1.
069500     SEARCH   WS-FCST-MONTH-ENTRY
069600              AT END
069700                       GO TO CC025-EXIT
069800              WHEN     FM-MONTH (FX) = WS-MONTH-KEY-X
069900                       MOVE "Y" TO WS-FOUND-SW.
070000*
070100 CC025-EXIT.
070200     EXIT.
070300*
070400 CC030-SORT-CAT-STATS.
070500*  SELECTION SORT, DESCENDING BY CS-TOTAL - NO SORT VERB
070600*  IS USED, THE TABLE IS AT MOST A FEW HUNDRED ENTRIES.
070700     IF       WS-CAT-COUNT < 2
070800              GO TO CC030-EXIT.
070900     MOVE     1 TO WS-SUB.
071000*
071100 CC030-OUTER.
071200     IF       WS-SUB >= WS-CAT-COUNT
071300              GO TO CC030-EXIT.
071400     SET      CX TO WS-SUB.
071500     SET      DX TO CX.
071600     SET      DX UP BY 1.
071700     MOVE     WS-SUB TO WS-INS-SUB.
071800*
071900 CC030-INNER.
072000     IF       DX > WS-CAT-COUNT
072100              GO TO CC030-SWAP.
072200     SET      EX TO WS-INS-SUB.
072300     IF       CS-TOTAL (DX) > CS-TOTAL (EX)
072400              SET WS-INS-SUB TO DX.
072500     SET      DX UP BY 1.
072600     GO       TO CC030-INNER.
072700*
072800 CC030-SWAP.
072900     SET      EX TO WS-INS-SUB.
073000     IF       EX = CX
073100              GO TO CC030-NEXT.
073200     MOVE     CS-CATEGORY (CX) TO WS-CAT-SWAP-NAME.
073300     MOVE     CS-TOTAL    (CX) TO WS-CAT-SWAP-TOTAL.
073400     MOVE     CS-COUNT    (CX) TO WS-CAT-SWAP-COUNT.
073500     MOVE     CS-CATEGORY (EX) TO CS-CATEGORY (CX).
073600     MOVE     CS-TOTAL    (EX) TO CS-TOTAL    (CX).
073700     MOVE     CS-COUNT    (EX) TO CS-COUNT    (CX).
073800     MOVE     WS-CAT-SWAP-NAME  TO CS-CATEGORY (EX).
073900     MOVE     WS-CAT-SWAP-TOTAL TO CS-TOTAL    (EX).
074000     MOVE     WS-CAT-SWAP-COUNT TO CS-COUNT    (EX).
074100*
074200 CC030-NEXT.
074300     ADD      1 TO WS-SUB.
074400     GO       TO CC030-OUTER.
074500*
074600 CC030-EXIT.
074700     EXIT.
074800*
074900 CC035-COMPUTE-SHARE.
075000     IF       WS-CAT-COUNT = ZERO
075100              GO TO CC035-EXIT.
075200     MOVE     1 TO WS-SUB.
075300*
075400 CC035-LOOP.
075500     IF       WS-SUB > WS-CAT-COUNT
075600              GO TO CC035-EXIT.
075700     SET      CX TO WS-SUB.
075800     IF       WS-CAT-GRAND-TOTAL = ZERO
075900              MOVE ZERO TO CS-SHARE-PCT (CX)
076000     ELSE
076100              COMPUTE CS-SHARE-PCT (CX) ROUNDED =
076200                      CS-TOTAL (CX) / WS-CAT-GRAND-TOTAL
076300                                     * 100.
076400     ADD      1 TO WS-SUB.
076500     GO       TO CC035-LOOP.
076600*
076700 CC035-EXIT.
076800     EXIT.
076900*
077000 CC040-TRIM-MONTHS.
077100     IF       WS-MONTH-COUNT = ZERO
077200              GO TO CC040-EXIT.
077300     MOVE     1 TO WS-SUB.
077400*
077500 CC040-BAL-LOOP.
077600     IF       WS-SUB > WS-MONTH-COUNT
077700              GO TO CC040-SET-START.
077800     SET      MX TO WS-SUB.
077900     COMPUTE  MT-BALANCE (MX) =
078000              MT-INCOME (MX) - MT-EXPENSE (MX).
078100     ADD      1 TO WS-SUB.
078200     GO       TO CC040-BAL-LOOP.
078300*
078400 CC040-SET-START.
078500     COMPUTE  WS-MONTH-PRINT-START =
078600              WS-MONTH-COUNT - CTL-TREND-MONTHS + 1.
078700     IF       WS-MONTH-PRINT-START < 1
078800              MOVE 1 TO WS-MONTH-PRINT-START.
078900*
079000 CC040-EXIT.
079100     EXIT.
079200*
079300 CC050-FIND-TOP-SLOT.
079400     IF       WS-INS-SUB = 1
079500              GO TO CC050-PLACE.
079600     SET      TX TO WS-INS-SUB.
079700     SET      UX TO TX.
079800     SET      UX DOWN BY 1.
079900     IF       TE-AMOUNT (UX) >= WS-NEW-TOP-AMOUNT
080000              GO TO CC050-PLACE.
080100     MOVE     TE-ID       (UX) TO TE-ID       (TX).
080200     MOVE     TE-AMOUNT   (UX) TO TE-AMOUNT   (TX).
080300     MOVE     TE-CATEGORY (UX) TO TE-CATEGORY (TX).
080400     MOVE     TE-DATE-X   (UX) TO TE-DATE-X   (TX).
080500     MOVE     TE-DESC     (UX) TO TE-DESC     (TX).
080600     SET      WS-INS-SUB TO UX.
080700     IF       WS-INS-SUB = 1
080800              GO TO CC050-PLACE.
080900     GO       TO CC050-FIND-TOP-SLOT.
081000*
081100 CC050-PLACE.
081200     SET      TX TO WS-INS-SUB.
081300     MOVE     WS-NEW-TOP-ID       TO TE-ID       (TX).
081400     MOVE     WS-NEW-TOP-AMOUNT   TO TE-AMOUNT   (TX).
081500     MOVE     WS-NEW-TOP-CATEGORY TO TE-CATEGORY (TX).
081600     MOVE     WS-NEW-TOP-DATE-X   TO TE-DATE-X   (TX).
081700     MOVE     WS-NEW-TOP-DESC     TO TE-DESC     (TX).
081800*
081900 CC050-EXIT.
082000     EXIT.
082100*
082200 CC060-COMPUTE-FORECAST.
082300     IF       WS-ALL-EXP-COUNT = ZERO
082400              MOVE ZERO TO WS-FORECAST-AMOUNT
082500              GO TO CC060-EXIT.
082600     IF       WS-FCST-MONTH-COUNT = ZERO
082700              COMPUTE WS-FORECAST-AMOUNT ROUNDED =
082800                      WS-ALL-EXP-TOTAL / WS-ALL-EXP-COUNT
082900              GO TO CC060-EXIT.
083000     MOVE     ZERO TO WS-FCST-SUM.
083100     MOVE     1 TO WS-SUB.
083200*
083300 CC060-SUM-LOOP.
083400     IF       WS-SUB > WS-FCST-MONTH-COUNT
083500              GO TO CC060-DIVIDE.
083600     SET      FX TO WS-SUB.
083700     ADD      FM-TOTAL (FX) TO WS-FCST-SUM.
083800     ADD      1 TO WS-SUB.
083900     GO       TO CC060-SUM-LOOP.
084000*
084100 CC060-DIVIDE.
084200     COMPUTE  WS-FORECAST-AMOUNT ROUNDED =
084300              WS-FCST-SUM / WS-FCST-MONTH-COUNT.
084400*
084500 CC060-EXIT.
084600     EXIT.
084700*
084800 CC070-DECREMENT-DAY.
084900     SUBTRACT 1 FROM WS-CUT-DD.
085000     IF       WS-CUT-DD NOT = ZERO
085100              GO TO CC070-EXIT.
085200     SUBTRACT 1 FROM WS-CUT-MM.
085300     IF       WS-CUT-MM NOT = ZERO
085400              GO TO CC070-SET-DAY.
085500     MOVE     12 TO WS-CUT-MM.
085600     SUBTRACT 1 FROM WS-CUT-CCYY.
085700*
085800 CC070-SET-DAY.
085900     PERFORM  DD070-TEST-LEAP-YEAR THRU DD070-EXIT.
086000     MOVE     WS-CUT-MM TO WS-DAY-SUB.
086100     IF       WS-DAY-SUB = 02
086200     AND      WS-LEAP-YEAR
086300              MOVE 29 TO WS-CUT-DD
086400              GO TO CC070-EXIT.
086500     MOVE     WS-DAYS-ENT (WS-DAY-SUB) TO WS-CUT-DD.
086600*
086700 CC070-EXIT.
086800     EXIT.
086900*
087000 DD010-PRINT-BALANCE.
087100*  BALANCE-REPORT HAS NO DETAIL TYPE - IT IS A SUMMARY
087200*  REPORT, SO THE RD NAME ITSELF IS GENERATED ONCE TO
087300*  FORCE OUT THE HEADING AND THE FINAL FOOTING TOTALS.
087400     MOVE     16 TO WS-MONEY-SWAP-WIDTH.
087500     MOVE     SUM-INCOME TO WS-SUM-INCOME-EDIT.
087600     MOVE     WS-SUM-INCOME-EDIT-X TO WS-MONEY-SWAP-X.
087700     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
087800     MOVE     WS-MONEY-SWAP-X TO WS-SUM-INCOME-X.
087900     MOVE     SUM-EXPENSE TO WS-SUM-EXPENSE-EDIT.
088000     MOVE     WS-SUM-EXPENSE-EDIT-X TO WS-MONEY-SWAP-X.
088100     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
088200     MOVE     WS-MONEY-SWAP-X TO WS-SUM-EXPENSE-X.
088300     MOVE     SUM-BALANCE TO WS-SUM-BALANCE-EDIT.
088400     MOVE     WS-SUM-BALANCE-EDIT-X TO WS-MONEY-SWAP-X.
088500     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
088600     MOVE     WS-MONEY-SWAP-X TO WS-SUM-BALANCE-X.
088700     INITIATE BALANCE-REPORT.
088800     GENERATE BALANCE-REPORT.
088900     TERMINATE BALANCE-REPORT.
089000*
089100 DD010-EXIT.
089200     EXIT.
089300*
089400 DD020-PRINT-CAT-STATS.
089500     INITIATE CATEGORY-REPORT.
089600     IF       WS-CAT-COUNT = ZERO
089700              GO TO DD020-DONE.
089800     MOVE     1 TO WS-SUB.
089900*
090000 DD020-LOOP.
090100     IF       WS-SUB > WS-CAT-COUNT
090200              GO TO DD020-DONE.
090300     SET      CX TO WS-SUB.
090400     MOVE     16 TO WS-MONEY-SWAP-WIDTH.
090500     MOVE     CS-TOTAL (CX) TO WS-CS-TOTAL-EDIT.
090600     MOVE     WS-CS-TOTAL-EDIT-X TO WS-MONEY-SWAP-X.
090700     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
090800     MOVE     WS-MONEY-SWAP-X TO WS-CS-TOTAL-X.
090900     GENERATE CR-DETAIL.
091000     ADD      1 TO WS-SUB.
091100     GO       TO DD020-LOOP.
091200*
091300*  CR-FOOTING (CONTROL FOOTING FINAL) FIRES ON ITS OWN AT
091400*  TERMINATE - NOT GENERATED BY NAME, SAME AS FP030 - SO THE
091500*  GRAND TOTAL EDIT HAS TO BE DONE BEFORE THE TERMINATE, NOT
091600*  IN THE LOOP ABOVE.
091700 DD020-DONE.
091800     MOVE     16 TO WS-MONEY-SWAP-WIDTH.
091900     MOVE     WS-CAT-GRAND-TOTAL TO WS-CAT-GRAND-EDIT.
092000     MOVE     WS-CAT-GRAND-EDIT-X TO WS-MONEY-SWAP-X.
092100     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
092200     MOVE     WS-MONEY-SWAP-X TO WS-CAT-GRAND-X.
092300     TERMINATE CATEGORY-REPORT.
092400*
092500 DD020-EXIT.
092600     EXIT.
092700*
092800 DD030-PRINT-MONTHS.
092900     INITIATE MONTH-REPORT.
093000     IF       WS-MONTH-COUNT = ZERO
093100              GO TO DD030-DONE.
093200     MOVE     WS-MONTH-PRINT-START TO WS-SUB.
093300*
093400 DD030-LOOP.
093500     IF       WS-SUB > WS-MONTH-COUNT
093600              GO TO DD030-DONE.
093700     SET      MX TO WS-SUB.
093800     MOVE     9 TO WS-MONEY-SWAP-WIDTH.
093900     MOVE     MT-INCOME (MX) TO WS-MT-INCOME-EDIT.
094000     MOVE     WS-MT-INCOME-EDIT-X TO WS-MONEY-SWAP-X.
094100     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
094200     MOVE     WS-MONEY-SWAP-X TO WS-MT-INCOME-X.
094300     MOVE     MT-EXPENSE (MX) TO WS-MT-EXPENSE-EDIT.
094400     MOVE     WS-MT-EXPENSE-EDIT-X TO WS-MONEY-SWAP-X.
094500     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
094600     MOVE     WS-MONEY-SWAP-X TO WS-MT-EXPENSE-X.
094700     MOVE     MT-BALANCE (MX) TO WS-MT-BALANCE-EDIT.
094800     MOVE     WS-MT-BALANCE-EDIT-X TO WS-MONEY-SWAP-X.
094900     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
095000     MOVE     WS-MONEY-SWAP-X TO WS-MT-BALANCE-X.
095100     GENERATE MR-DETAIL.
095200     ADD      1 TO WS-SUB.
095300     GO       TO DD030-LOOP.
095400*
095500 DD030-DONE.
095600     TERMINATE MONTH-REPORT.
095700*
095800 DD030-EXIT.
095900     EXIT.
096000*
096100 DD040-PRINT-TOP.
096200     INITIATE TOP-REPORT.
096300     IF       WS-TOP-COUNT = ZERO
096400              GO TO DD040-DONE.
096500     MOVE     1 TO WS-SUB.
096600*
096700 DD040-LOOP.
096800     IF       WS-SUB > WS-TOP-COUNT
096900              GO TO DD040-DONE.
097000     SET      TX TO WS-SUB.
097100     MOVE     WS-SUB TO WS-RANK-DISPLAY.
097200     MOVE     12 TO WS-MONEY-SWAP-WIDTH.
097300     MOVE     TE-AMOUNT (TX) TO WS-TE-AMOUNT-EDIT.
097400     MOVE     WS-TE-AMOUNT-EDIT-X TO WS-MONEY-SWAP-X.
097500     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
097600     MOVE     WS-MONEY-SWAP-X TO WS-TE-AMOUNT-X.
097700     MOVE     TE-DATE-X (TX) TO WS-DATE-CONV-ISO-X.
097800     PERFORM  DD075-CONVERT-DATE-DMY THRU DD075-EXIT.
097900     MOVE     WS-DATE-CONV-OUT TO WS-TE-DATE-DMY-X.
098000     GENERATE TR-DETAIL.
098100     ADD      1 TO WS-SUB.
098200     GO       TO DD040-LOOP.
098300*
098400 DD040-DONE.
098500     TERMINATE TOP-REPORT.
098600*
098700 DD040-EXIT.
098800     EXIT.
098900*
099000 DD050-PRINT-FORECAST.
099100     MOVE     12 TO WS-MONEY-SWAP-WIDTH.
099200     MOVE     WS-FORECAST-AMOUNT TO WS-FORECAST-EDIT.
099300     MOVE     WS-FORECAST-EDIT-X TO WS-MONEY-SWAP-X.
099400     PERFORM  DD080-SWAP-MONEY-PUNCT THRU DD080-EXIT.
099500     MOVE     WS-MONEY-SWAP-X TO WS-FORECAST-X.
099600     INITIATE FORECAST-REPORT.
099700     GENERATE FR-DETAIL.
099800     TERMINATE FORECAST-REPORT.
099900*
100000 DD050-EXIT.
100100     EXIT.
100200*
100300 DD070-TEST-LEAP-YEAR.
100400     MOVE     "N" TO WS-LEAP-SW.
100500     DIVIDE   WS-CUT-CCYY BY 4   GIVING WS-INS-SUB
100600                                 REMAINDER WS-INS-SUB.
100700     IF       WS-INS-SUB NOT = ZERO
100800              GO TO DD070-EXIT.
100900     DIVIDE   WS-CUT-CCYY BY 100 GIVING WS-INS-SUB
101000                                 REMAINDER WS-INS-SUB.
101100     IF       WS-INS-SUB NOT = ZERO
101200              MOVE "Y" TO WS-LEAP-SW
101300              GO TO DD070-EXIT.
101400     DIVIDE   WS-CUT-CCYY BY 400 GIVING WS-INS-SUB
101500                                 REMAINDER WS-INS-SUB.
101600     IF       WS-INS-SUB = ZERO
101700              MOVE "Y" TO WS-LEAP-SW.
101800*
101900 DD070-EXIT.
102000     EXIT.
102100*
102200 DD075-CONVERT-DATE-DMY.
102300*  CALLER MOVES THE ISO CCYY-MM-DD TEXT TO WS-DATE-CONV-ISO-X
102400*  FIRST - USED FOR THE TOP-EXPENSES DATE COLUMN ONLY, THE
102500*  PERIOD-BALANCE HEADING DATES GO THROUGH BB015 INSTEAD SINCE
102600*  THEY START OUT PACKED, NOT ISO TEXT.
102700     MOVE     DC-ISO-DD   TO DC-OUT-DD.
102800     MOVE     DC-ISO-MM   TO DC-OUT-MM.
102900     MOVE     DC-ISO-CCYY TO DC-OUT-CCYY.
103000*
103100 DD075-EXIT.
103200     EXIT.
103300*
103400 DD080-SWAP-MONEY-PUNCT.
103500*  CALLER MOVES THE US-EDITED FIGURE TO WS-MONEY-SWAP-X AND
103600*  SETS WS-MONEY-SWAP-WIDTH FIRST.  THE SOURCE LEDGER'S HOUSE
103700*  STYLE IS A SPACE GROUP MARK AND A COMMA DECIMAL POINT, NOT
103800*  AVAILABLE AS A REPORT WRITER PICTURE ON THIS COMPILER (AND
103900*  DECIMAL-POINT IS COMMA WOULD MOVE THE COMMA/PERIOD RULE FOR
104000*  EVERY NUMERIC ITEM IN THE PROGRAM, NOT JUST THE PRINTED
104100*  ONES) SO THE TWO PUNCTUATION MARKS ARE SWAPPED CHARACTER BY
104200*  CHARACTER ONCE THE STANDARD EDIT HAS BEEN DONE.
104300     MOVE     1 TO WS-MONEY-SWAP-SUB.
104400*
104500 DD080-SWAP-LOOP.
104600     IF       WS-MONEY-SWAP-SUB > WS-MONEY-SWAP-WIDTH
104700              GO TO DD080-EXIT.
104800     IF       WS-MONEY-SWAP-CHAR (WS-MONEY-SWAP-SUB) = ","
104900              MOVE SPACE TO
105000                      WS-MONEY-SWAP-CHAR (WS-MONEY-SWAP-SUB).
105100     IF       WS-MONEY-SWAP-CHAR (WS-MONEY-SWAP-SUB) = "."
105200              MOVE "," TO
105300                      WS-MONEY-SWAP-CHAR (WS-MONEY-SWAP-SUB).
105400     ADD      1 TO WS-MONEY-SWAP-SUB.
105500     GO       TO DD080-SWAP-LOOP.
105600*
105700 DD080-EXIT.
105800     EXIT.
105900*
