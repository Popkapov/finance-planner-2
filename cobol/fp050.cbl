000100*****************************************************
000200*                                                    *
000300*             LEDGER CSV EXPORT RUN                  *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP050.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         02/02/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  COPIES THE OPERATIONS MASTER OUT TO A
002600*           COMMA-DELIMITED TEXT FILE, ONE LINE PER
002700*           OPERATION, A HEADING LINE FIRST.  THE
002800*           CATEGORY NAME IS ALREADY HELD ON THE
002900*           OPERATION RECORD SO NO CATEGORY MASTER
003000*           LOOKUP IS NEEDED, UNLIKE FP030.  THE
003100*           MASTER IS READ STRAIGHT THROUGH, ID
003200*           ORDER ON DISK BEING WHATEVER FP020 LAST
003300*           LEFT IT IN - NO RE-ORDERING IS DONE.
003400*
003500* CALLED MODULES.          NONE.
003600*
003700* ERROR MESSAGES USED.     FP008.
003800*
003900* CHANGES:
004000* 02/02/88 VBC -      CREATED FOR THE CSV EXPORT
004100*                     FACILITY, REQ FP-0004.
004200* 14/09/98 VBC -      Y2K REVIEW - OP-DATE-9 IS AN
004300*                     UNEDITED CCYY-MM-DD TEXT MOVE.
004400*                     NO CHANGE REQUIRED.
004500* 09/03/26 VBC -  .01 TIMESTAMP FIELD BUILT AS ONE X(19) VIEW
004600*                     OF THE DATE/TIME WORK AREA (REDEFINES)
004700*                     INSTEAD OF THREE SEPARATE STRING ITEMS -
004800*                     ONE LESS THING TO KEEP IN STEP IF THE
004900*                     TIMESTAMP FORMAT EVER CHANGES, TICKET
005000*                     FP-0013.
005100* 09/03/26 VBC -  .02 ADDED UPSI-0 SO A RUN AGAINST AN EMPTY
005200*                     LEDGER CAN BE MADE TO ABORT INSTEAD OF
005300*                     SILENTLY WRITING A HEADER-ONLY CSV FILE,
005400*                     THE SAME STRICT/LENIENT CONVENTION AS
005500*                     FP010/FP020/FP030, TICKET FP-0014.
005600*
005700 ENVIRONMENT              DIVISION.
005800*=================================
005900*
006000 CONFIGURATION            SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-0 IS UPSI-0  ON  STATUS IS SW-STRICT-MODE
006300                         OFF STATUS IS SW-LENIENT-MODE.
006400*
006500* UPSI-0 ON  = STRICT RUN, ABORT IF THE OPERATIONS MASTER IS
006600*              EMPTY (NOTHING TO EXPORT).
006700* UPSI-0 OFF = NORMAL RUN, AN EMPTY LEDGER STILL WRITES A
006800*              HEADER-ONLY CSV FILE (THE DEFAULT).
006900*
007000 INPUT-OUTPUT             SECTION.
007100 FILE-CONTROL.
007200     SELECT   FP-OPFILE     ASSIGN   TO "OPMAST"
007300              ORGANIZATION  SEQUENTIAL
007400              FILE STATUS   WS-OPFILE-STATUS.
007500     SELECT   FP-CSVFILE    ASSIGN   TO "OPCSV"
007600              ORGANIZATION  LINE SEQUENTIAL
007700              FILE STATUS   WS-CSVFILE-STATUS.
007800*
007900 DATA                     DIVISION.
008000*=================================
008100*
008200 FILE                     SECTION.
008300*------------------------
008400*
008500 FD  FP-OPFILE.
008600 COPY "WSFPOPN.COB".
008700*
008800 FD  FP-CSVFILE.
008900 01  CSV-RECORD                PIC X(160).
009000*
009100 WORKING-STORAGE SECTION.
009200*------------------------
009300*
009400 77  PROG-NAME                 PIC X(15) VALUE "FP050 (1.0.01)".
009500*
009600 77  WS-OPFILE-STATUS          PIC XX      VALUE ZERO.
009700 77  WS-CSVFILE-STATUS         PIC XX      VALUE ZERO.
009800*
009900 77  WS-EXP-COUNT              PIC 9(7)    COMP  VALUE ZERO.
010000*
010100 01  WS-AMOUNT-EDIT-AREA.
010200     03  WS-AMOUNT-EDIT        PIC Z(8)9.99.
010300 01  WS-AMOUNT-EDIT-X REDEFINES WS-AMOUNT-EDIT-AREA
010400                               PIC X(12).
010500*
010600 01  WS-ID-EDIT-AREA.
010700     03  WS-ID-EDIT            PIC 9(7).
010800 01  WS-ID-EDIT-X    REDEFINES WS-ID-EDIT-AREA
010900                               PIC X(7).
011000*
011100 01  WS-TIMESTAMP-AREA.
011200     03  WS-TS-DATE            PIC X(10).
011300     03  FILLER                PIC X       VALUE SPACE.
011400     03  WS-TS-TIME            PIC X(8).
011500 01  WS-TIMESTAMP-X  REDEFINES WS-TIMESTAMP-AREA
011600                               PIC X(19).
011700*
011800 COPY "WSFPMSG.COB".
011900*
012000 PROCEDURE DIVISION.
012100*===================
012200*
012300 AA000-MAIN.
012400     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
012500     PERFORM  AA020-WRITE-HEADER   THRU AA020-EXIT.
012600     PERFORM  AA050-EXPORT-LOOP    THRU AA050-EXIT
012700              UNTIL WS-OPFILE-STATUS = "10".
012800     IF       SW-STRICT-MODE
012900     AND      WS-EXP-COUNT = ZERO
013000              DISPLAY FP014
013100              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
013200              STOP RUN.
013300     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
013400     STOP     RUN.
013500*
013600 AA010-OPEN-FILES.
013700     OPEN     INPUT  FP-OPFILE.
013800     IF       WS-OPFILE-STATUS NOT = "00"
013900     AND      WS-OPFILE-STATUS NOT = "35"
014000              DISPLAY FP008 " STATUS " WS-OPFILE-STATUS
014100              STOP RUN.
014200     OPEN     OUTPUT FP-CSVFILE.
014300*
014400 AA010-EXIT.
014500     EXIT.
014600*
014700 AA020-WRITE-HEADER.
014800     MOVE     "ID,AMOUNT,TYPE,CATEGORY,TIMESTAMP,DESCRIPTION"
014900              TO CSV-RECORD.
015000     WRITE    CSV-RECORD.
015100     IF       WS-OPFILE-STATUS = "35"
015200              GO TO AA020-EXIT.
015300     READ     FP-OPFILE
015400              AT END MOVE "10" TO WS-OPFILE-STATUS.
015500*
015600 AA020-EXIT.
015700     EXIT.
015800*
015900 AA050-EXPORT-LOOP.
016000     MOVE     OP-ID          TO WS-ID-EDIT.
016100     MOVE     OP-AMOUNT      TO WS-AMOUNT-EDIT.
016200     MOVE     OP-DATE-9      TO WS-TS-DATE.
016300     MOVE     OP-TIME        TO WS-TS-TIME.
016400*
016500     STRING   WS-ID-EDIT-X       DELIMITED BY SIZE
016600              ","                DELIMITED BY SIZE
016700              WS-AMOUNT-EDIT-X   DELIMITED BY SIZE
016800              ","                DELIMITED BY SIZE
016900              OP-TYPE            DELIMITED BY SIZE
017000              ","                DELIMITED BY SIZE
017100              OP-CATEGORY        DELIMITED BY SIZE
017200              ","                DELIMITED BY SIZE
017300              WS-TIMESTAMP-X     DELIMITED BY SIZE
017400              ","                DELIMITED BY SIZE
017500              OP-DESC            DELIMITED BY SIZE
017600                        INTO CSV-RECORD.
017700     WRITE    CSV-RECORD.
017800     IF       WS-CSVFILE-STATUS NOT = "00"
017900              DISPLAY "FP050 CSV WRITE ERROR - "
018000                      WS-CSVFILE-STATUS
018100              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
018200              STOP RUN.
018300     ADD      1 TO WS-EXP-COUNT.
018400*
018500     READ     FP-OPFILE
018600              AT END MOVE "10" TO WS-OPFILE-STATUS.
018700*
018800 AA050-EXIT.
018900     EXIT.
019000*
019100 AA090-CLOSE-FILES.
019200     CLOSE    FP-OPFILE FP-CSVFILE.
019300     DISPLAY  "FP050 OPERATIONS EXPORTED - " WS-EXP-COUNT.
019400*
019500 AA090-EXIT.
019600     EXIT.
019700*
