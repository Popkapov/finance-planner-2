000100*****************************************************
000200*                                                    *
000300*     RECORD DEFINITION FOR ANALYSIS RUN CONTROL    *
000400*                   (FP-CTLFILE)                    *
000500*        SINGLE RECORD FILE - RRN 1 ALWAYS USED     *
000600*****************************************************
000700*
000800* 05/01/26 VBC - CREATED, REQ FP-0002, FOR FP030 AND
000900*                FP040 SO THE BATCH WINDOW CAN BE
001000*                RE-RUN AGAINST THE SAME PARAMETERS.
001100* 22/01/26 VBC - TREND-MONTHS AND TOP-EXPENSES SPLIT
001200*                OUT OF THE OLD SINGLE "N" FIELD PER
001300*                THE ANALYSIS SPEC, TICKET FP-0006.
001400*
001500 01  FP-CONTROL-RECORD.
001600     03  CTL-RUN-DATE          PIC 9(8)     COMP.
001700     03  CTL-PERIOD-START      PIC 9(8)     COMP.
001800     03  CTL-PERIOD-END        PIC 9(8)     COMP.
001900     03  CTL-STAT-TYPE         PIC X.
002000         88  CTL-STAT-EXPENSE      VALUE "E".
002100         88  CTL-STAT-INCOME       VALUE "I".
002200     03  CTL-TREND-MONTHS      PIC 99       COMP.
002300     03  CTL-TOP-EXPENSES      PIC 99       COMP.
002400     03  CTL-FILTER-CAT-ID     PIC 9(5).
002500         88  CTL-NO-CAT-FILTER     VALUE ZERO.
002600     03  CTL-FILTER-TYPE       PIC X.
002700         88  CTL-NO-TYPE-FILTER    VALUE SPACE.
002800     03  CTL-FILTER-START      PIC 9(8)     COMP.
002900     03  CTL-FILTER-END        PIC 9(8)     COMP.
003000     03  FILLER                PIC X(10).
003100*
