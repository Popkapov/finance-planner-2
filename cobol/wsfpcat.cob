000100*****************************************************
000200*                                                    *
000300*      RECORD DEFINITION FOR LEDGER CATEGORY        *
000400*                   (FP-CATFILE)                    *
000500*            USES CAT-ID AS PRIMARY KEY             *
000600*****************************************************
000700* DATA CONTENT 30 BYTES (5+20+5), PHYSICAL 35 WITH
000800* GROWTH FILLER.  KEPT SMALL ON PURPOSE AS IT IS
000900* READ WHOLLY INTO A TABLE BY FP010/FP030.
001000*
001100* 05/01/26 VBC - CREATED, REQ FP-0001.
001200* 19/01/26 VBC - CAT-PARENT-ID ADDED FOR THE FUTURE
001300*                SUB-CATEGORY WORK, REQ FP-0004 -
001400*                NOT USED BY THE REPORTS AS YET.
001500*
001600 01  FP-CATEGORY-RECORD.
001700     03  CAT-ID                PIC 9(5).
001800     03  CAT-NAME              PIC X(20).
001900     03  CAT-PARENT-ID         PIC 9(5).
002000         88  CAT-NO-PARENT         VALUE ZERO.
002100     03  FILLER                PIC X(5).
002200*
