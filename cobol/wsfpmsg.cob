000100*****************************************************
000200*                                                    *
000300*      COMMON ERROR / DIAGNOSTIC MESSAGE TEXTS      *
000400*         SHARED BY ALL FP0NN BATCH PROGRAMS        *
000500*****************************************************
000600*
000700* 05/01/26 VBC - CREATED, REQ FP-0001.
000800* 14/01/26 VBC - FP009/FP010 ADDED FOR THE CSV IMPORT
000900*                RUN, TICKET FP-0005.
001000* 30/01/26 VBC - FP011 ADDED - DUP CATEGORY NAME.
001100* 27/02/26 VBC - FP012 ADDED - DESCRIPTION HELD BAD
001200*                CHARACTERS THAT WERE STRIPPED, NOT A
001300*                REJECT, TICKET FP-0006.
001400* 09/03/26 VBC - FP013/FP014 ADDED FOR THE NEW STRICT-MODE
001500*                EMPTY-RESULT ABORTS ON FP030/FP050, TICKET
001600*                FP-0012.
001700*
001800 01  FP-ERROR-MESSAGES.
001900     03  FP001    PIC X(30) VALUE
002000              "FP001 INVALID OPERATION DATE".
002100     03  FP002    PIC X(30) VALUE
002200              "FP002 INVALID OPERATION AMT".
002300     03  FP003    PIC X(30) VALUE
002400              "FP003 INVALID CATEGORY NAME".
002500     03  FP004    PIC X(30) VALUE
002600              "FP004 DESCRIPTION TOO LONG".
002700     03  FP005    PIC X(30) VALUE
002800              "FP005 INVALID OPERATION TYPE".
002900     03  FP006    PIC X(30) VALUE
003000              "FP006 OPERATION-ID NOT FOUND".
003100     03  FP007    PIC X(30) VALUE
003200              "FP007 CATEGORY FILE ERROR".
003300     03  FP008    PIC X(30) VALUE
003400              "FP008 OPERATION FILE ERROR".
003500     03  FP009    PIC X(30) VALUE
003600              "FP009 CONTROL FILE ERROR".
003700     03  FP010    PIC X(30) VALUE
003800              "FP010 CSV LINE SKIPPED".
003900     03  FP011    PIC X(30) VALUE
004000              "FP011 DUPLICATE CATEGORY NAME".
004100     03  FP012    PIC X(30) VALUE
004200              "FP012 DESC CHARS STRIPPED".
004300     03  FP013    PIC X(30) VALUE
004400              "FP013 NO OPERATIONS MATCHED".
004500     03  FP014    PIC X(30) VALUE
004600              "FP014 LEDGER HAS NO OPERATIONS".
004700*
004800 01  FP-ERROR-CODE             PIC 999.
004900*
