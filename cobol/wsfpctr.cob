000100*****************************************************
000200*                                                    *
000300*    RECORD DEFINITION FOR CATEGORY ADD REQUEST     *
000400*                  (FP-CATTRN)                      *
000500*****************************************************
000600* DATA CONTENT 25 BYTES (20+5), PHYSICAL 30 WITH
000700* GROWTH FILLER.  CAT-ID IS NOT CARRIED HERE - FP010
000800* ASSIGNS THE NEXT FREE ID ITSELF.
000900*
001000* 19/01/26 VBC - CREATED, REQ FP-0004, FOR FP010.
001100*
001200 01  FP-CAT-TRAN-RECORD.
001300     03  TR-CAT-NAME               PIC X(20).
001400     03  TR-CAT-PARENT-ID          PIC 9(5).
001500     03  FILLER                    PIC X(5).
001600*
