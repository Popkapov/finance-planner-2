000100*****************************************************
000200*                                                    *
000300*         OPERATION DATE VALIDATION MODULE           *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP810.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         06/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  CHECKS AN OPERATION DATE HELD AS YYYY-MM-DD
002600*           FOR FORMAT, REAL CALENDAR VALIDITY AND THAT
002700*           IT IS NOT LATER THAN THE RUN DATE.  RETURNS
002800*           THE DATE ALSO AS A PACKED CCYYMMDD FOR USE
002900*           IN RANGE COMPARES BY THE CALLING PROGRAM.
003000*
003100*           NO INTRINSIC FUNCTIONS ARE USED - THE LEAP
003200*           YEAR AND DAYS-IN-MONTH TESTS ARE DONE BY
003300*           HAND AS PER THE OLD MAPS04 CONVENTION.
003400*
003500* CHANGES:
003600* 06/01/88 VBC -      CREATED FROM THE OLD DATE/TIME
003700*                     CONVERSION MODULE MAPS04, REWORKED
003800*                     FOR THE LEDGER'S ISO DATE FORM AND
003900*                     WITHOUT THE UK/USA SWAP LOGIC.
004000* 14/01/88 VBC -  .01 ADDED THE NOT-LATER-THAN-RUN-DATE
004100*                     TEST PER FP-0001 VALIDATION RULES.
004200* 02/02/88 VBC -  .02 LEAP YEAR TEST TIDIED - CENTURY
004300*                     RULE (DIV BY 100 NOT DIV BY 400)
004400*                     WAS WRONG IN THE FIRST CUT.
004500* 19/03/91 VBC -      Y2K.  NO CHANGE NEEDED - CCYY WAS
004600*                     ALREADY 4 DIGITS IN THIS MODULE.
004700* 11/09/98 VBC -      CHECKED FOR YEAR 2000 READINESS.
004800*                     COMP-3/COMP FIELDS HOLD CCYY SO NO
004900*                     WINDOWING IS USED HERE.  NO CHANGE.
005000* 24/11/03 VBC -      MINOR - WS-DIGIT-CLASS NOW DECLARED
005100*                     VIA SPECIAL-NAMES INSTEAD OF NESTED
005200*                     IFS, TICKET FP-0018.
005300*
005400 ENVIRONMENT              DIVISION.
005500*=================================
005600*
005700 CONFIGURATION            SECTION.
005800 SPECIAL-NAMES.
005900     CLASS FP-DIGIT-CLASS IS "0" THRU "9".
006000*
006100 DATA                     DIVISION.
006200*=================================
006300*
006400 WORKING-STORAGE SECTION.
006500*------------------------
006600*
006700 77  WS-DAY-SUB                PIC 99      COMP.
006800*
006900 01  WS-ISO-DATE.
007000     03  WS-ISO-CCYY            PIC 9(4).
007100     03  FILLER                 PIC X       VALUE "-".
007200     03  WS-ISO-MM              PIC 99.
007300     03  FILLER                 PIC X       VALUE "-".
007400     03  WS-ISO-DD              PIC 99.
007500 01  WS-ISO-DATE-X   REDEFINES  WS-ISO-DATE
007600                                PIC X(10).
007700*
007800 01  WS-RUN-DATE-PARTS.
007900     03  WS-RUN-CCYY            PIC 9(4).
008000     03  WS-RUN-MM              PIC 99.
008100     03  WS-RUN-DD              PIC 99.
008200 01  WS-RUN-DATE-9   REDEFINES  WS-RUN-DATE-PARTS
008300                                PIC 9(8).
008400*
008500 01  WS-DAYS-IN-MONTH-TAB       VALUE
008600       "312831303130313130313031".
008700     03  WS-DAYS-ENT            PIC 99  OCCURS 12.
008800 01  WS-DAYS-TAB-R   REDEFINES  WS-DAYS-IN-MONTH-TAB.
008900     03  WS-DIM-JAN             PIC 99.
009000     03  WS-DIM-FEB             PIC 99.
009100     03  WS-DIM-MAR             PIC 99.
009200     03  WS-DIM-APR             PIC 99.
009300     03  WS-DIM-MAY             PIC 99.
009400     03  WS-DIM-JUN             PIC 99.
009500     03  WS-DIM-JUL             PIC 99.
009600     03  WS-DIM-AUG             PIC 99.
009700     03  WS-DIM-SEP             PIC 99.
009800     03  WS-DIM-OCT             PIC 99.
009900     03  WS-DIM-NOV             PIC 99.
010000     03  WS-DIM-DEC             PIC 99.
010100*
010200 01  WS-LEAP-SW                 PIC X       VALUE "N".
010300     88  WS-LEAP-YEAR               VALUE "Y".
010400     88  WS-NOT-LEAP-YEAR           VALUE "N".
010500*
010600 LINKAGE SECTION.
010700*----------------
010800*
010900 COPY "WSFP810.COB".
011000*
011100 PROCEDURE DIVISION USING FP810-WS.
011200*==================================
011300*
011400 AA000-MAIN.
011500     MOVE     "N"           TO FP810-REPLY.
011600     MOVE     ZERO          TO FP810-DATE-BIN.
011700     MOVE     FP810-DATE-IN TO WS-ISO-DATE-X.
011800*
011900     IF       WS-ISO-DATE (5:1) NOT = "-"
012000     OR       WS-ISO-DATE (8:1) NOT = "-"
012100              GO TO AA000-EXIT.
012200*
012300     IF       WS-ISO-CCYY IS NOT FP-DIGIT-CLASS
012400     OR       WS-ISO-MM   IS NOT FP-DIGIT-CLASS
012500     OR       WS-ISO-DD   IS NOT FP-DIGIT-CLASS
012600              GO TO AA000-EXIT.
012700*
012800     IF       WS-ISO-MM < 01 OR > 12
012900              GO TO AA000-EXIT.
013000     IF       WS-ISO-DD < 01 OR > 31
013100              GO TO AA000-EXIT.
013200     IF       WS-ISO-CCYY < 1601
013300              GO TO AA000-EXIT.
013400*
013500     PERFORM  BB010-TEST-LEAP-YEAR.
013600*
013700     MOVE     WS-ISO-MM     TO WS-DAY-SUB.
013800     IF       WS-DAY-SUB NOT = 02
013900              GO TO AA000-CHECK-DAYS.
014000     IF       WS-NOT-LEAP-YEAR
014100     AND      WS-ISO-DD > 28
014200              GO TO AA000-EXIT.
014300     IF       WS-LEAP-YEAR
014400     AND      WS-ISO-DD > 29
014500              GO TO AA000-EXIT.
014600     GO       TO AA000-DAY-OK.
014700*
014800 AA000-CHECK-DAYS.
014900     IF       WS-ISO-DD > WS-DAYS-ENT (WS-DAY-SUB)
015000              GO TO AA000-EXIT.
015100*
015200 AA000-DAY-OK.
015300     MOVE     FP810-RUN-DATE TO WS-RUN-DATE-9.
015400     IF       FP810-RUN-DATE = ZERO
015500              GO TO AA000-SET-BIN.
015600     IF       WS-ISO-CCYY > WS-RUN-CCYY
015700              GO TO AA000-EXIT.
015800     IF       WS-ISO-CCYY < WS-RUN-CCYY
015900              GO TO AA000-SET-BIN.
016000     IF       WS-ISO-MM > WS-RUN-MM
016100              GO TO AA000-EXIT.
016200     IF       WS-ISO-MM < WS-RUN-MM
016300              GO TO AA000-SET-BIN.
016400     IF       WS-ISO-DD > WS-RUN-DD
016500              GO TO AA000-EXIT.
016600*
016700 AA000-SET-BIN.
016800     COMPUTE  FP810-DATE-BIN = (WS-ISO-CCYY * 10000)
016900                              + (WS-ISO-MM   *   100)
017000                              +  WS-ISO-DD.
017100     MOVE     "Y"           TO FP810-REPLY.
017200*
017300 AA000-EXIT.
017400     EXIT     PROGRAM.
017500*
017600 BB010-TEST-LEAP-YEAR.
017700     MOVE     "N"           TO WS-LEAP-SW.
017800     DIVIDE   WS-ISO-CCYY BY 4   GIVING WS-DAY-SUB
017900                                 REMAINDER WS-DAY-SUB.
018000     IF       WS-DAY-SUB NOT = ZERO
018100              GO TO BB010-EXIT.
018200     DIVIDE   WS-ISO-CCYY BY 100 GIVING WS-DAY-SUB
018300                                 REMAINDER WS-DAY-SUB.
018400     IF       WS-DAY-SUB NOT = ZERO
018500              MOVE "Y" TO WS-LEAP-SW
018600              GO TO BB010-EXIT.
018700     DIVIDE   WS-ISO-CCYY BY 400 GIVING WS-DAY-SUB
018800                                 REMAINDER WS-DAY-SUB.
018900     IF       WS-DAY-SUB = ZERO
019000              MOVE "Y" TO WS-LEAP-SW.
019100*
019200 BB010-EXIT.
019300     EXIT.
019400*
