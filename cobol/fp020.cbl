000100*****************************************************
000200*                                                    *
000300*            LEDGER MAINTENANCE RUN                  *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP020.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         14/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  POSTS ADD/DELETE REQUESTS AGAINST THE
002600*           OPERATIONS MASTER.  AN ADD IS VALIDATED
002700*           (DATE BY FP810, CATEGORY NAME BY FP820,
002800*           AMOUNT TEXT BY FP830, TYPE HELD-IN-LINE)
002900*           BEFORE IT IS GIVEN THE NEXT FREE ID AND
003000*           SLOTTED INTO THE MASTER IN DATE ORDER.  A
003100*           DELETE REMOVES THE MATCHING ID AND CLOSES
003200*           THE GAP.  THE WHOLE MASTER IS HELD IN A
003300*           WORKING-STORAGE TABLE FOR THE RUN, THE SAME
003400*           TECHNIQUE USED BY FP010 FOR THE CATEGORY
003500*           MASTER - NO SORT VERB IS USED.
003600*
003700*           A REQUEST THAT FAILS VALIDATION IS REPORTED
003800*           AND SKIPPED, NOT ABENDED, UNLESS UPSI-0 IS
003900*           SET ON FOR A STRICT RUN.
004000*
004100* CALLED MODULES.          FP810, FP820, FP830.
004200*
004300* ERROR MESSAGES USED.     FP001, FP002, FP003, FP004,
004400*                          FP005, FP006, FP008, FP012.
004500*
004600* CHANGES:
004700* 14/01/88 VBC -      CREATED - ADD/DELETE POSTING RUN
004800*                     FOR THE OPERATIONS MASTER, REQ
004900*                     FP-0002.
005000* 27/01/88 VBC -  .01 DESCRIPTION WHITESPACE-COLLAPSE
005100*                     ADDED (BB030) - PLAIN FIELD MOVE
005200*                     WAS LEAVING DOUBLE BLANKS IN THE
005300*                     PRINTED LISTING, TICKET FP-0006.
005400* 11/02/88 VBC -  .02 DELETE NOW CLOSES THE GAP BY
005500*                     SHIFTING THE REMAINDER OF THE
005600*                     TABLE UP ONE SLOT INSTEAD OF
005700*                     LEAVING A ZERO-ID HOLE.
005800* 14/09/98 VBC -      Y2K REVIEW - MASTER DATE KEY IS
005900*                     ALREADY CCYYMMDD.  NO CHANGE
006000*                     REQUIRED.
006100*
006200 ENVIRONMENT              DIVISION.
006300*=================================
006400*
006500 CONFIGURATION            SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-0 IS UPSI-0  ON  STATUS IS SW-STRICT-MODE
006800                         OFF STATUS IS SW-LENIENT-MODE.
006900*
007000* UPSI-0 ON  = STRICT RUN, ABORT THE WHOLE RUN ON THE FIRST
007100*              BAD REQUEST OR AN ID NOT FOUND ON DELETE.
007200* UPSI-0 OFF = NORMAL RUN, SKIP THE BAD REQUEST AND CARRY
007300*              ON (THE DEFAULT).
007400*
007500 INPUT-OUTPUT             SECTION.
007600 FILE-CONTROL.
007700     SELECT   FP-OPFILE     ASSIGN   TO "OPMAST"
007800              ORGANIZATION  SEQUENTIAL
007900              FILE STATUS   WS-OPFILE-STATUS.
008000     SELECT   FP-OPNEW      ASSIGN   TO "OPNEW"
008100              ORGANIZATION  SEQUENTIAL
008200              FILE STATUS   WS-OPNEW-STATUS.
008300*  NOTE - OPNEW IS THE FRESHLY RE-SEQUENCED MASTER FOR THE
008400*  NEXT RUN, OPMAST BEING THIS RUN'S OLD MASTER (INPUT ONLY).
008500     SELECT   FP-OPTRN      ASSIGN   TO "OPTRN"
008600              ORGANIZATION  SEQUENTIAL
008700              FILE STATUS   WS-OPTRN-STATUS.
008800*
008900 DATA                     DIVISION.
009000*=================================
009100*
009200 FILE                     SECTION.
009300*------------------------
009400*
009500 FD  FP-OPFILE.
009600 COPY "WSFPOPN.COB".
009700*
009800 FD  FP-OPNEW.
009900 01  FP-OPNEW-RECORD.
010000     03  OPNEW-DATA             PIC X(107).
010100     03  FILLER                 PIC X(5).
010200*
010300 FD  FP-OPTRN.
010400 COPY "WSFPOTR.COB".
010500*
010600 WORKING-STORAGE SECTION.
010700*------------------------
010800*
010900 77  PROG-NAME                 PIC X(15) VALUE "FP020 (1.0.02)".
011000*
011100 77  WS-OPFILE-STATUS          PIC XX      VALUE ZERO.
011200 77  WS-OPNEW-STATUS           PIC XX      VALUE ZERO.
011300 77  WS-OPTRN-STATUS           PIC XX      VALUE ZERO.
011400*
011500 77  WS-SUB                    PIC 9(5)    COMP.
011600 77  WS-INS-SUB                PIC 9(5)    COMP.
011700 77  WS-DESC-SUB               PIC 99      COMP.
011800 77  WS-DESC-OUT-LEN           PIC 99      COMP.
011900 77  WS-OP-COUNT               PIC 9(5)    COMP  VALUE ZERO.
012000 77  WS-NEXT-ID                PIC 9(7)    COMP  VALUE ZERO.
012100 77  WS-ADD-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012200 77  WS-DEL-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012300 77  WS-BAD-COUNT              PIC 9(5)    COMP  VALUE ZERO.
012400 77  WS-NOTFOUND-COUNT         PIC 9(5)    COMP  VALUE ZERO.
012500*
012600 01  WS-FOUND-SW                PIC X      VALUE "N".
012700     88  WS-ID-FOUND                VALUE "Y".
012800     88  WS-ID-NOT-FOUND             VALUE "N".
012900*
013000 01  WS-LAST-SPACE-SW            PIC X      VALUE "Y".
013100     88  WS-LAST-WAS-SPACE           VALUE "Y".
013200     88  WS-LAST-WAS-TEXT            VALUE "N".
013300*
013400 01  WS-OP-TABLE.
013500     03  WS-OP-ENTRY            OCCURS 5000 TIMES
013600                                 ASCENDING KEY IS WS-OP-T-DATE-BIN
013700                                                  WS-OP-T-ID
013800                                 INDEXED BY OX, IX, JX.
013900         05  WS-OP-T-ID         PIC 9(7).
014000         05  WS-OP-T-AMOUNT     PIC 9(9)V99.
014100         05  WS-OP-T-TYPE       PIC X.
014200         05  WS-OP-T-CATEGORY   PIC X(20).
014300         05  WS-OP-T-DATE-BIN   PIC 9(8).
014400         05  WS-OP-T-DATE-X     PIC X(10).
014500         05  WS-OP-T-TIME       PIC X(8).
014600         05  WS-OP-T-DESC       PIC X(50).
014700*
014800 01  WS-RUN-DATE-PARTS.
014900     03  WS-RUN-P-CCYY          PIC 9(4).
015000     03  WS-RUN-P-MM            PIC 99.
015100     03  WS-RUN-P-DD            PIC 99.
015200 01  WS-RUN-DATE-8   REDEFINES  WS-RUN-DATE-PARTS
015300                                PIC 9(8).
015400*
015500 01  WS-OP-TIME-PARTS.
015600     03  WS-OP-TIME-HH          PIC 99.
015700     03  WS-OP-TIME-MM          PIC 99.
015800     03  WS-OP-TIME-SS          PIC 99.
015900     03  WS-OP-TIME-HS          PIC 99.
016000 01  WS-OP-TIME-8    REDEFINES  WS-OP-TIME-PARTS
016100                                PIC 9(8).
016200*
016300 01  WS-NEW-OP-TIME.
016400     03  WS-NEW-TIME-HH         PIC 99.
016500     03  FILLER                 PIC X       VALUE ":".
016600     03  WS-NEW-TIME-MM         PIC 99.
016700     03  FILLER                 PIC X       VALUE ":".
016800     03  WS-NEW-TIME-SS         PIC 99.
016900 01  WS-NEW-OP-TIME-X REDEFINES WS-NEW-OP-TIME
017000                                PIC X(8).
017100*
017200 01  WS-DESC-WORK-GROUP.
017300     03  WS-DESC-WORK-TAB       OCCURS 50 TIMES
017400                                PIC X.
017500 01  WS-DESC-WORK-X  REDEFINES  WS-DESC-WORK-GROUP
017600                                PIC X(50).
017700*
017800 01  WS-DESC-OUT-AREA           PIC X(50)   VALUE SPACES.
017900*
018000 01  WS-NOTFOUND-ID-EDIT-AREA.
018100     03  WS-NOTFOUND-ID-EDIT    PIC ZZZZZZ9.
018200 01  WS-NOTFOUND-ID-EDIT-X  REDEFINES WS-NOTFOUND-ID-EDIT-AREA
018300                                PIC X(7).
018400*
018500*  THE NEW ENTRY IS BUILT UP HERE, CLEAR OF THE TABLE, WHILE
018600*  IT IS BEING VALIDATED - IT IS ONLY MOVED INTO WS-OP-TABLE
018700*  BY BB020-PLACE ONCE A SLOT HAS BEEN FOUND FOR IT.  BUILDING
018800*  STRAIGHT INTO THE TABLE AND SHIFTING AROUND IT WAS TRIED
018900*  ONCE ALREADY ON THE CATEGORY MASTER (FP010) AND LOST THE
019000*  ENTRY BEING INSERTED - NOT REPEATING THAT MISTAKE HERE.
019100 01  WS-NEW-OP-ID                PIC 9(7).
019200 01  WS-NEW-OP-AMOUNT            PIC 9(9)V99.
019300 01  WS-NEW-OP-TYPE              PIC X.
019400 01  WS-NEW-OP-CATEGORY          PIC X(20).
019500 01  WS-NEW-OP-DATE-BIN          PIC 9(8).
019600 01  WS-NEW-OP-DATE-X            PIC X(10).
019700 01  WS-NEW-OP-TIME-SAVE         PIC X(8).
019800 01  WS-NEW-OP-DESC              PIC X(50).
019900*
020000 COPY "WSFP810.COB".
020100 COPY "WSFP820.COB".
020200 COPY "WSFP830.COB".
020300 COPY "WSFPMSG.COB".
020400*
020500 PROCEDURE DIVISION.
020600*===================
020700*
020800 AA000-MAIN.
020900     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
021000     PERFORM  AA015-LOAD-MASTER    THRU AA015-EXIT.
021100     PERFORM  AA020-POST-TRAN      THRU AA020-EXIT
021200              UNTIL WS-OPTRN-STATUS = "10".
021300     PERFORM  AA030-WRITE-MASTER   THRU AA030-EXIT.
021400     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
021500     STOP     RUN.
021600*
021700 AA010-OPEN-FILES.
021800     ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.
021900     MOVE     WS-RUN-DATE-8 TO FP810-RUN-DATE.
022000*
022100     OPEN     INPUT  FP-OPFILE.
022200     IF       WS-OPFILE-STATUS NOT = "00"
022300     AND      WS-OPFILE-STATUS NOT = "35"
022400              DISPLAY FP008 " STATUS " WS-OPFILE-STATUS
022500              STOP RUN.
022600     OPEN     INPUT  FP-OPTRN.
022700     OPEN     OUTPUT FP-OPNEW.
022800     READ     FP-OPTRN
022900              AT END MOVE "10" TO WS-OPTRN-STATUS.
023000*
023100 AA010-EXIT.
023200     EXIT.
023300*
023400 AA015-LOAD-MASTER.
023500     MOVE     ZERO TO WS-OP-COUNT.
023600     MOVE     ZERO TO WS-NEXT-ID.
023700     IF       WS-OPFILE-STATUS = "35"
023800              GO TO AA015-EXIT.
023900*
024000 AA015-READ-LOOP.
024100     READ     FP-OPFILE
024200              AT END GO TO AA015-EXIT.
024300     ADD      1 TO WS-OP-COUNT.
024400     SET      OX TO WS-OP-COUNT.
024500     MOVE     OP-ID          TO WS-OP-T-ID       (OX).
024600     MOVE     OP-AMOUNT      TO WS-OP-T-AMOUNT   (OX).
024700     MOVE     OP-TYPE        TO WS-OP-T-TYPE     (OX).
024800     MOVE     OP-CATEGORY    TO WS-OP-T-CATEGORY (OX).
024900     MOVE     OP-DATE-9      TO WS-OP-T-DATE-X   (OX).
025000     COMPUTE  WS-OP-T-DATE-BIN (OX) =
025100              OP-DATE-CCYY * 10000 + OP-DATE-MM * 100
025200                                    + OP-DATE-DD.
025300     MOVE     OP-TIME        TO WS-OP-T-TIME     (OX).
025400     MOVE     OP-DESC        TO WS-OP-T-DESC     (OX).
025500     IF       OP-ID > WS-NEXT-ID
025600              MOVE OP-ID TO WS-NEXT-ID.
025700     GO       TO AA015-READ-LOOP.
025800*
025900 AA015-EXIT.
026000     ADD      1 TO WS-NEXT-ID.
026100     EXIT.
026200*
026300 AA020-POST-TRAN.
026400     IF       OT-ACTION-ADD
026500              PERFORM BB010-ADD-OPERATION THRU BB010-EXIT
026600     ELSE
026700     IF       OT-ACTION-DELETE
026800              PERFORM BB040-DELETE-OPERATION THRU BB040-EXIT
026900     ELSE
027000              DISPLAY FP005 " ACTION " OT-ACTION
027100              ADD 1 TO WS-BAD-COUNT.
027200*
027300     READ     FP-OPTRN
027400              AT END MOVE "10" TO WS-OPTRN-STATUS.
027500*
027600 AA020-EXIT.
027700     EXIT.
027800*
027900 AA030-WRITE-MASTER.
028000     MOVE     ZERO TO WS-SUB.
028100*
028200 AA030-WRITE-LOOP.
028300     ADD      1 TO WS-SUB.
028400     IF       WS-SUB > WS-OP-COUNT
028500              GO TO AA030-EXIT.
028600     MOVE     SPACES                   TO FP-OPERATION-RECORD.
028700     MOVE     WS-OP-T-ID       (WS-SUB) TO OP-ID.
028800     MOVE     WS-OP-T-AMOUNT   (WS-SUB) TO OP-AMOUNT.
028900     MOVE     WS-OP-T-TYPE     (WS-SUB) TO OP-TYPE.
029000     MOVE     WS-OP-T-CATEGORY (WS-SUB) TO OP-CATEGORY.
029100     MOVE     WS-OP-T-DATE-X   (WS-SUB) TO OP-DATE-9.
029200     MOVE     WS-OP-T-TIME     (WS-SUB) TO OP-TIME.
029300     MOVE     WS-OP-T-DESC     (WS-SUB) TO OP-DESC.
029400     WRITE    FP-OPNEW-RECORD FROM FP-OPERATION-RECORD.
029500     GO       TO AA030-WRITE-LOOP.
029600*
029700 AA030-EXIT.
029800     EXIT.
029900*
030000 AA090-CLOSE-FILES.
030100     CLOSE    FP-OPFILE FP-OPNEW FP-OPTRN.
030200     DISPLAY  "FP020 OPERATIONS ADDED    - " WS-ADD-COUNT.
030300     DISPLAY  "FP020 OPERATIONS DELETED  - " WS-DEL-COUNT.
030400     DISPLAY  "FP020 REQUESTS REJECTED   - " WS-BAD-COUNT.
030500     DISPLAY  "FP020 DELETES NOT FOUND   - " WS-NOTFOUND-COUNT.
030600*
030700 AA090-EXIT.
030800     EXIT.
030900*
031000 BB010-ADD-OPERATION.
031100     IF       OT-TYPE NOT = "I"
031200     AND      OT-TYPE NOT = "E"
031300              DISPLAY FP005 " " OT-OP-ID
031400              ADD 1 TO WS-BAD-COUNT
031500              GO TO BB010-REJECT.
031600*
031700     MOVE     OT-DATE          TO FP810-DATE-IN.
031800     CALL     "FP810" USING FP810-WS.
031900     IF       FP810-INVALID
032000              DISPLAY FP001 " " OT-DATE
032100              ADD 1 TO WS-BAD-COUNT
032200              GO TO BB010-REJECT.
032300*
032400     MOVE     OT-AMOUNT-TEXT    TO FP830-TEXT-IN.
032500     CALL     "FP830" USING FP830-WS.
032600     IF       FP830-INVALID
032700              DISPLAY FP002 " " OT-AMOUNT-TEXT
032800              ADD 1 TO WS-BAD-COUNT
032900              GO TO BB010-REJECT.
033000*
033100     IF       OT-CATEGORY = SPACES
033200              DISPLAY FP003 " (BLANK)"
033300              ADD 1 TO WS-BAD-COUNT
033400              GO TO BB010-REJECT.
033500     MOVE     OT-CATEGORY       TO FP820-TEXT-IN.
033600     MOVE     20                TO FP820-TEXT-LEN.
033700     MOVE     "C"               TO FP820-CLASS-CODE.
033800     CALL     "FP820" USING FP820-WS.
033900     IF       FP820-INVALID
034000              DISPLAY FP003 " " OT-CATEGORY
034100              ADD 1 TO WS-BAD-COUNT
034200              GO TO BB010-REJECT.
034300*
034400     IF       OT-DESC NOT = SPACES
034500              MOVE OT-DESC          TO FP820-TEXT-IN
034600              MOVE 50               TO FP820-TEXT-LEN
034700              MOVE "D"              TO FP820-CLASS-CODE
034800              CALL "FP820" USING FP820-WS
034900              IF FP820-INVALID
035000                 DISPLAY FP012 " " OT-OP-ID
035100              END-IF.
035200*
035300     PERFORM  BB030-COLLAPSE-DESC THRU BB030-EXIT.
035400     IF       WS-DESC-OUT-LEN > 200
035500*  CANNOT ACTUALLY FIRE - OT-DESC IS ONLY 50 BYTES WIDE IN
035600*  THIS LAYOUT, BUT THE CHECK IS KEPT IN LINE WITH THE OLD
035700*  UN-TRUNCATED SCREEN FIELD RULE.  SEE WSFPCAT.COB HEADER
035800*  FOR THE SAME KIND OF NOTE.
035900              DISPLAY FP004 " " OT-OP-ID
036000              ADD 1 TO WS-BAD-COUNT
036100              GO TO BB010-REJECT.
036200*
036300     ACCEPT   WS-OP-TIME-8 FROM TIME.
036400     MOVE     WS-OP-TIME-HH TO WS-NEW-TIME-HH.
036500     MOVE     WS-OP-TIME-MM TO WS-NEW-TIME-MM.
036600     MOVE     WS-OP-TIME-SS TO WS-NEW-TIME-SS.
036700*
036800     MOVE     WS-NEXT-ID          TO WS-NEW-OP-ID.
036900     MOVE     FP830-AMOUNT-OUT    TO WS-NEW-OP-AMOUNT.
037000     MOVE     OT-TYPE             TO WS-NEW-OP-TYPE.
037100     MOVE     OT-CATEGORY         TO WS-NEW-OP-CATEGORY.
037200     MOVE     OT-DATE             TO WS-NEW-OP-DATE-X.
037300     MOVE     FP810-DATE-BIN      TO WS-NEW-OP-DATE-BIN.
037400     MOVE     WS-NEW-OP-TIME-X    TO WS-NEW-OP-TIME-SAVE.
037500     MOVE     WS-DESC-OUT-AREA    TO WS-NEW-OP-DESC.
037600     PERFORM  BB020-INSERT-ENTRY THRU BB020-EXIT.
037700     ADD      1 TO WS-NEXT-ID.
037800     ADD      1 TO WS-ADD-COUNT.
037900     GO       TO BB010-EXIT.
038000*
038100 BB010-REJECT.
038200     IF       SW-STRICT-MODE
038300              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
038400              STOP RUN.
038500*
038600 BB010-EXIT.
038700     EXIT.
038800*
038900 BB020-INSERT-ENTRY.
039000     ADD      1 TO WS-OP-COUNT.
039100     MOVE     WS-OP-COUNT TO WS-INS-SUB.
039200*
039300 BB020-FIND-SLOT.
039400     IF       WS-INS-SUB = 1
039500              GO TO BB020-PLACE.
039600     SET      IX TO WS-INS-SUB.
039700     SET      JX TO IX.
039800     SET      JX DOWN BY 1.
039900*  THE NEW-ENTRY ID IS ALWAYS THE HIGHEST EVER ISSUED SO ON A
040000*  DATE TIE THE EXISTING ENTRY ALWAYS SORTS FIRST - NO SEPARATE
040100*  ID COMPARE IS NEEDED FOR THE TIE-BREAK.
040200     IF       WS-OP-T-DATE-BIN (JX) <= WS-NEW-OP-DATE-BIN
040300              GO TO BB020-PLACE.
040400*
040500     MOVE     WS-OP-T-ID       (JX) TO WS-OP-T-ID       (IX).
040600     MOVE     WS-OP-T-AMOUNT   (JX) TO WS-OP-T-AMOUNT   (IX).
040700     MOVE     WS-OP-T-TYPE     (JX) TO WS-OP-T-TYPE     (IX).
040800     MOVE     WS-OP-T-CATEGORY (JX) TO WS-OP-T-CATEGORY (IX).
040900     MOVE     WS-OP-T-DATE-BIN (JX) TO WS-OP-T-DATE-BIN (IX).
041000     MOVE     WS-OP-T-DATE-X   (JX) TO WS-OP-T-DATE-X   (IX).
041100     MOVE     WS-OP-T-TIME     (JX) TO WS-OP-T-TIME     (IX).
041200     MOVE     WS-OP-T-DESC     (JX) TO WS-OP-T-DESC     (IX).
041300     SET      WS-INS-SUB TO JX.
041400     IF       WS-INS-SUB = 1
041500              GO TO BB020-PLACE.
041600     GO       TO BB020-FIND-SLOT.
041700*
041800 BB020-PLACE.
041900     SET      IX TO WS-INS-SUB.
042000     MOVE     WS-NEW-OP-ID         TO WS-OP-T-ID       (IX).
042100     MOVE     WS-NEW-OP-AMOUNT     TO WS-OP-T-AMOUNT   (IX).
042200     MOVE     WS-NEW-OP-TYPE       TO WS-OP-T-TYPE     (IX).
042300     MOVE     WS-NEW-OP-CATEGORY   TO WS-OP-T-CATEGORY (IX).
042400     MOVE     WS-NEW-OP-DATE-BIN   TO WS-OP-T-DATE-BIN (IX).
042500     MOVE     WS-NEW-OP-DATE-X     TO WS-OP-T-DATE-X   (IX).
042600     MOVE     WS-NEW-OP-TIME-SAVE  TO WS-OP-T-TIME     (IX).
042700     MOVE     WS-NEW-OP-DESC       TO WS-OP-T-DESC     (IX).
042800*
042900 BB020-EXIT.
043000     EXIT.
043100*
043200 BB030-COLLAPSE-DESC.
043300     MOVE     OT-DESC TO WS-DESC-WORK-X.
043400     MOVE     SPACES  TO WS-DESC-OUT-AREA.
043500     MOVE     ZERO    TO WS-DESC-OUT-LEN.
043600     MOVE     "Y"     TO WS-LAST-SPACE-SW.
043700     PERFORM  BB035-SCAN-CHAR THRU BB035-EXIT
043800              VARYING WS-DESC-SUB FROM 1 BY 1
043900              UNTIL   WS-DESC-SUB > 50.
044000     IF       WS-DESC-OUT-LEN > ZERO
044100     AND      WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1) = SPACE
044200              SUBTRACT 1 FROM WS-DESC-OUT-LEN.
044300*
044400 BB030-EXIT.
044500     EXIT.
044600*
044700 BB035-SCAN-CHAR.
044800     IF       WS-DESC-WORK-TAB (WS-DESC-SUB) = "<"
044900     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = ">"
045000     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = "{"
045100     OR       WS-DESC-WORK-TAB (WS-DESC-SUB) = "}"
045200              GO TO BB035-EXIT.
045300*
045400     IF       WS-DESC-WORK-TAB (WS-DESC-SUB) = SPACE
045500              IF WS-DESC-OUT-LEN = ZERO
045600                 GO TO BB035-EXIT
045700              END-IF
045800              IF WS-LAST-WAS-SPACE
045900                 GO TO BB035-EXIT
046000              END-IF
046100              ADD 1 TO WS-DESC-OUT-LEN
046200              MOVE SPACE TO WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1)
046300              MOVE "Y"   TO WS-LAST-SPACE-SW
046400              GO TO BB035-EXIT.
046500*
046600     ADD      1 TO WS-DESC-OUT-LEN.
046700     MOVE     WS-DESC-WORK-TAB (WS-DESC-SUB)
046800                       TO WS-DESC-OUT-AREA (WS-DESC-OUT-LEN:1).
046900     MOVE     "N"      TO WS-LAST-SPACE-SW.
047000*
047100 BB035-EXIT.
047200     EXIT.
047300*
047400 BB040-DELETE-OPERATION.
047500     MOVE     "N"      TO WS-FOUND-SW.
047600     SET      OX TO 1.
047700     SEARCH   WS-OP-ENTRY
047800              AT END
047900                       GO TO BB040-NOTFOUND
048000              WHEN     WS-OP-T-ID (OX) = OT-OP-ID
048100                       MOVE "Y" TO WS-FOUND-SW.
048200*
048300     IF       WS-ID-NOT-FOUND
048400              GO TO BB040-NOTFOUND.
048500*
048600     SET      IX TO OX.
048700*
048800 BB040-SHIFT-LOOP.
048900     IF       IX >= WS-OP-COUNT
049000              GO TO BB040-DONE.
049100     SET      JX TO IX.
049200     SET      JX UP BY 1.
049300     MOVE     WS-OP-T-ID       (JX) TO WS-OP-T-ID       (IX).
049400     MOVE     WS-OP-T-AMOUNT   (JX) TO WS-OP-T-AMOUNT   (IX).
049500     MOVE     WS-OP-T-TYPE     (JX) TO WS-OP-T-TYPE     (IX).
049600     MOVE     WS-OP-T-CATEGORY (JX) TO WS-OP-T-CATEGORY (IX).
049700     MOVE     WS-OP-T-DATE-BIN (JX) TO WS-OP-T-DATE-BIN (IX).
049800     MOVE     WS-OP-T-DATE-X   (JX) TO WS-OP-T-DATE-X   (IX).
049900     MOVE     WS-OP-T-TIME     (JX) TO WS-OP-T-TIME     (IX).
050000     MOVE     WS-OP-T-DESC     (JX) TO WS-OP-T-DESC     (IX).
050100     SET      IX TO JX.
050200     GO       TO BB040-SHIFT-LOOP.
050300*
050400 BB040-DONE.
050500     SUBTRACT 1 FROM WS-OP-COUNT.
050600     ADD      1 TO WS-DEL-COUNT.
050700     GO       TO BB040-EXIT.
050800*
050900 BB040-NOTFOUND.
051000     MOVE     OT-OP-ID TO WS-NOTFOUND-ID-EDIT.
051100     DISPLAY  FP006 " " WS-NOTFOUND-ID-EDIT-X.
051200     ADD      1 TO WS-NOTFOUND-COUNT.
051300     IF       SW-STRICT-MODE
051400              PERFORM AA090-CLOSE-FILES THRU AA090-EXIT
051500              STOP RUN.
051600*
051700 BB040-EXIT.
051800     EXIT.
051900*
