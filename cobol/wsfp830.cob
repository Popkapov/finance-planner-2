000100*****************************************************
000200*   LINKAGE FOR AMOUNT FIELD EDITOR / NORMALIZER    *
000300*                  (FP830)                          *
000400*****************************************************
000500*
000600* 06/01/26 VBC - CREATED, REQ FP-0001.
000700*
000800 01  FP830-WS.
000900     03  FP830-TEXT-IN         PIC X(20).
001000     03  FP830-AMOUNT-OUT      PIC 9(9)V99.
001100     03  FP830-REPLY           PIC X.
001200         88  FP830-VALID           VALUE "Y".
001300         88  FP830-INVALID         VALUE "N".
001400*
