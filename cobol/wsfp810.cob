000100*****************************************************
000200*        LINKAGE FOR DATE VALIDATOR  (FP810)        *
000300*****************************************************
000400*
000500* 06/01/26 VBC - CREATED, REQ FP-0001.
000600*
000700 01  FP810-WS.
000800     03  FP810-DATE-IN         PIC X(10).
000900     03  FP810-RUN-DATE        PIC 9(8)  COMP.
001000     03  FP810-DATE-BIN        PIC 9(8)  COMP.
001100     03  FP810-REPLY           PIC X.
001200         88  FP810-VALID           VALUE "Y".
001300         88  FP810-INVALID         VALUE "N".
001400*
