000100*****************************************************
000200*                                                    *
000300*     CATEGORY / DESCRIPTION CHARACTER VALIDATOR     *
000400*                                                    *
000500*****************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000     PROGRAM-ID.           FP820.
001100*
001200     AUTHOR.               V B COEN.
001300*
001400     INSTALLATION.         APPLEWOOD COMPUTERS - FINANCE
001500                            PLANNER DIVISION.
001600*
001700     DATE-WRITTEN.         06/01/1988.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.             COPYRIGHT (C) 1988-2026, V B
002200                            COEN.  FOR USE WITHIN THE
002300                            FINANCE PLANNER SUITE ONLY.
002400*
002500* REMARKS.  SCANS A CATEGORY NAME OR AN OPERATION
002600*           DESCRIPTION, CHARACTER BY CHARACTER, TO
002700*           CHECK EVERY BYTE IS IN THE ALLOWED SET FOR
002800*           ITS FIELD CLASS.  CATEGORY NAMES (CLASS "C")
002900*           MAY HOLD LETTERS, DIGITS, SPACE, HYPHEN AND
003000*           UNDERSCORE ONLY.  DESCRIPTIONS (CLASS "D")
003100*           MAY HOLD ANY PRINTABLE CHARACTER EXCEPT THE
003200*           FOUR EDIT-BREAKING SYMBOLS < > { }.
003300*
003400*           USES THE SAME PERFORM-THRU / SEARCH-A-TABLE
003500*           TECHNIQUE AS THE OLD MOD-11 MODULE MAPS09 -
003600*           REWORKED HERE TO WALK THE INPUT TEXT ONCE
003700*           RATHER THAN A FIXED 6-DIGIT ACCOUNT NUMBER.
003800*
003900* CHANGES:
004000* 06/01/88 VBC -      CREATED FROM THE OLD CHECK-DIGIT
004100*                     MODULE MAPS09, KEEPING ITS TABLE
004200*                     SEARCH LOOP BUT DROPPING THE MOD
004300*                     11 ARITHMETIC ENTIRELY.
004400* 15/01/88 VBC -  .01 CLASS-CODE "D" PATH ADDED SO ONE
004500*                     MODULE COVERS BOTH FIELDS, TICKET
004600*                     FP-0003.
004700* 03/02/88 VBC -  .02 UNDERSCORE WAS MISSING FROM THE
004800*                     CATEGORY TABLE - FOUND ON THE
004900*                     STANDARDS TEST DATA. FIXED.
005000* 20/06/94 VBC -      SPEEDED THE SEARCH BY TESTING
005100*                     SPACE FIRST AS IT IS THE COMMONEST
005200*                     CHARACTER IN A DESCRIPTION FIELD.
005300* 09/09/98 VBC -      Y2K REVIEW - NO DATE FIELDS IN
005400*                     THIS MODULE.  NO CHANGE REQUIRED.
005500*
005600 ENVIRONMENT              DIVISION.
005700*=================================
005800*
005900 CONFIGURATION            SECTION.
006000 SPECIAL-NAMES.
006100     CLASS FP-DIGIT-CLASS     IS "0" THRU "9".
006200*
006300 DATA                     DIVISION.
006400*=================================
006500*
006600 WORKING-STORAGE SECTION.
006700*------------------------
006800*
006900 77  WS-SUB                     PIC 999     COMP.
007000 77  WS-HIT-SW                  PIC X       VALUE "N".
007100     88  WS-CHAR-FOUND              VALUE "Y".
007200     88  WS-CHAR-NOT-FOUND          VALUE "N".
007300*
007400 01  WS-UPPER-CHARS              VALUE
007500       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007600     03  FILLER                 PIC X(26).
007700 01  WS-UPPER-TAB    REDEFINES  WS-UPPER-CHARS.
007800     03  WS-UPPER-CHAR          PIC X   OCCURS 26
007900                                        INDEXED BY UX.
008000*
008100 01  WS-LOWER-CHARS              VALUE
008200       "abcdefghijklmnopqrstuvwxyz".
008300     03  FILLER                 PIC X(26).
008400 01  WS-LOWER-TAB    REDEFINES  WS-LOWER-CHARS.
008500     03  WS-LOWER-CHAR          PIC X   OCCURS 26
008600                                        INDEXED BY LX.
008700*
008800 01  WS-BAD-DESC-CHARS           VALUE "<>{}".
008900     03  FILLER                 PIC X(4).
009000 01  WS-BAD-DESC-TAB REDEFINES  WS-BAD-DESC-CHARS.
009100     03  WS-BAD-DESC-CHAR       PIC X   OCCURS 4
009200                                        INDEXED BY DX.
009300*
009400 01  WS-ONE-CHAR                PIC X.
009500*
009600 LINKAGE SECTION.
009700*----------------
009800*
009900 COPY "WSFP820.COB".
010000*
010100 PROCEDURE DIVISION USING FP820-WS.
010200*==================================
010300*
010400 AA000-MAIN.
010500     MOVE     "Y"           TO FP820-REPLY.
010600     IF       FP820-TEXT-LEN = ZERO
010700              GO TO AA000-EXIT.
010800*
010900     PERFORM  BB010-SCAN-CHAR THRU BB010-EXIT
011000              VARYING WS-SUB FROM 1 BY 1
011100              UNTIL  WS-SUB > FP820-TEXT-LEN
011200              OR     FP820-INVALID.
011300*
011400 AA000-EXIT.
011500     EXIT     PROGRAM.
011600*
011700 BB010-SCAN-CHAR.
011800     MOVE     FP820-TEXT-IN (WS-SUB:1) TO WS-ONE-CHAR.
011900*
012000     IF       WS-ONE-CHAR = SPACE
012100              GO TO BB010-EXIT.
012200*
012300     IF       FP820-CLASS-DESC
012400              GO TO BB020-CHECK-DESC-CHAR.
012500*
012600*  CLASS "C" - CATEGORY NAME - LETTER, DIGIT, HYPHEN OR
012700*  UNDERSCORE ONLY.
012800*
012900     IF       WS-ONE-CHAR IS FP-DIGIT-CLASS
013000              GO TO BB010-EXIT.
013100     IF       WS-ONE-CHAR = "-" OR = "_"
013200              GO TO BB010-EXIT.
013300*
013400     SET      UX TO 1.
013500     SEARCH   WS-UPPER-TAB
013600              AT END
013700                       GO TO BB010-TRY-LOWER
013800              WHEN     WS-UPPER-CHAR (UX) = WS-ONE-CHAR
013900                       GO TO BB010-EXIT.
014000*
014100 BB010-TRY-LOWER.
014200     SET      LX TO 1.
014300     SEARCH   WS-LOWER-TAB
014400              AT END
014500                       GO TO BB010-BAD-CHAR
014600              WHEN     WS-LOWER-CHAR (LX) = WS-ONE-CHAR
014700                       GO TO BB010-EXIT.
014800*
014900 BB010-BAD-CHAR.
015000     MOVE     "N"           TO FP820-REPLY.
015100     GO       TO BB010-EXIT.
015200*
015300 BB020-CHECK-DESC-CHAR.
015400     SET      DX TO 1.
015500     SEARCH   WS-BAD-DESC-TAB
015600              AT END
015700                       GO TO BB010-EXIT
015800              WHEN     WS-BAD-DESC-CHAR (DX) = WS-ONE-CHAR
015900                       MOVE "N" TO FP820-REPLY.
016000*
016100 BB010-EXIT.
016200     EXIT.
016300*
